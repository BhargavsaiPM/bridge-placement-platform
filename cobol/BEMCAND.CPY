000100******************************************************************
000200*    COPY      : BEMCAND                                         *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE CANDIDATOS (CANDIDATOS). *
000500*                 UN REGISTRO POR ASPIRANTE/EGRESADO INSCRITO EN *
000600*                 LA BOLSA. ORIGEN: EXTRACTO NOCTURNO DEL        *
000700*                 SISTEMA DE INSCRIPCIONES, LINE SEQUENTIAL.     *
000800******************************************************************
000900* HISTORIAL DE CAMBIOS                                          *
001000* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT.          *
001100* 14/02/1999 JCAL  Y2K-001  AMPLIACION DE CAND-NACIM A 4 DIGITOS *
001200*                           DE ANIO (ERA 2 DIGITOS).             *
001300* 22/06/2011 MLOP  REQ-9003 DESGLOSE CAND-NOMBRE EN APELLIDO Y   *
001400*                           NOMBRE DE PILA (CAND-NOMBRE-DESGL).  *
001500******************************************************************
001600 01  REG-CANDIDATO.                                               REQ-4471
001700*---------------------------------------------------------------*
001800*    LLAVE DEL MAESTRO                                          *
001900*---------------------------------------------------------------*
002000     05  CAND-NUMERO                 PIC 9(06).
002100*---------------------------------------------------------------*
002200*    DATOS DE IDENTIFICACION                                    *
002300*---------------------------------------------------------------*
002400     05  CAND-NOMBRE                 PIC X(30).
002500     05  CAND-NOMBRE-DESGL REDEFINES CAND-NOMBRE.
002600         10  CAND-APELLIDO           PIC X(18).
002700         10  CAND-NOMBRE-PILA        PIC X(12).
002800     05  CAND-CORREO                 PIC X(40).
002900     05  CAND-TIPO-ASPIRANTE         PIC X(01).
003000         88  CAND-ES-ESTUDIANTE               VALUE 'S'.
003100         88  CAND-ES-TRABAJADOR               VALUE 'W'.
003200*---------------------------------------------------------------*
003300*    FECHA DE NACIMIENTO, 0 = NO INFORMADA POR EL ASPIRANTE      *
003400*---------------------------------------------------------------*
003500     05  CAND-FEC-NACIMIENTO         PIC 9(08).
003600     05  CAND-FEC-NACIM-R REDEFINES CAND-FEC-NACIMIENTO.
003700         10  CAND-NACIM-ANIO         PIC 9(04).
003800         10  CAND-NACIM-MES          PIC 9(02).
003900         10  CAND-NACIM-DIA          PIC 9(02).
004000*---------------------------------------------------------------*
004100*    DESTREZAS DECLARADAS, LISTA SEPARADA POR COMAS, TEXTO LIBRE *
004200*---------------------------------------------------------------*
004300     05  CAND-DESTREZAS              PIC X(200).
004400*---------------------------------------------------------------*
004500*    LOGROS / PROYECTOS / CERTIFICACIONES, TEXTO LIBRE           *
004600*---------------------------------------------------------------*
004700     05  CAND-LOGROS                 PIC X(400).
004800     05  FILLER                      PIC X(06).
