000100******************************************************************
000200*    COPY      : BEMNOTI                                         *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DE LA NOTIFICACION GENERADA PARA EL     *
000500*                 ASPIRANTE AL PROCESAR SU SOLICITUD             *
000600*                 (NOTIFICACIONES).                              *
000700******************************************************************
000800* HISTORIAL DE CAMBIOS                                          *
000900* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT.          *
001000******************************************************************
001100 01  REG-NOTIFICACION.                                            REQ-4471
001200     05  NOTI-CORREO                 PIC X(40).
001300     05  NOTI-TITULO                 PIC X(30).
001400     05  NOTI-TIPO                   PIC X(15).
001500         88  NOTI-TIPO-CAMBIO-ESTADO       VALUE 'STATUS_CHANGE'.
001600         88  NOTI-TIPO-SELECCION           VALUE 'SELECTION'.
001700         88  NOTI-TIPO-RECHAZO             VALUE 'REJECTION'.
001800         88  NOTI-TIPO-PLAZA-PUBLICADA     VALUE 'JOB_POSTED'.
001900     05  NOTI-MENSAJE                PIC X(120).
002000     05  NOTI-LEIDA                  PIC X(01) VALUE 'N'.
002100         88  NOTI-YA-LEIDA                 VALUE 'Y'.
002200         88  NOTI-NO-LEIDA                 VALUE 'N'.
002300     05  FILLER                      PIC X(04).
