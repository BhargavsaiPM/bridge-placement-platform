000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* APLICACION  : BOLSA DE EMPLEO UNIVERSITARIA                    *
000500* PROGRAMA    : BEM1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR NOCTURNO DE PUNTUACION DE SOLICITUDES DE   *
000800*             : PLAZA (AILS - APLICANTE INTELIGENCIA Y PUNTAJE   *
000900*             : DE PROBABILIDAD).  CARGA CANDIDATOS, PLAZAS Y    *
001000*             : COMPANIAS EN MEMORIA, LEE LAS SOLICITUDES DEL    *
001100*             : DIA EN ORDEN PLAZA/CANDIDATO, CALCULA EL PUNTAJE *
001200*             : DE CADA PAR CANDIDATO-PLAZA, ESCRIBE LA          *
001300*             : SOLICITUD PUNTUADA Y SU NOTIFICACION, Y EMITE EL *
001400*             : REPORTE DE COLOCACION CON QUIEBRES POR PLAZA.    *
001500* ARCHIVOS    : CANDIDATOS=E, TRABAJOS=E, COMPANIAS=E,           *
001600*             : SOLICITUDES=E, SOLIC-PUNTUADAS=E/S (ACUMULATIVO),*
001700*             : NOTIFICACIONES=S, REPORTE-COLOCACION=S (IMPRESO) *
001800* PROGRAMA(S) : RUTINA BEMERR01 (FILE STATUS)                    *
001900******************************************************************
002000* HISTORIAL DE CAMBIOS                                          *
002100* 14/03/1989 EDRD  ORIG-001 VERSION INICIAL.  MOTOR GENERICO DE  *
002200*                           EVALUACION POR PUNTAJE, USADO EN SU  *
002300*                           MOMENTO PARA LA BOLSA DE TRABAJO     *
002400*                           INTERNA DEL BANCO (PERSONAL).        *
002500* 02/08/1990 EDRD  REQ-0041 SE AGREGA EL DESGLOSE DE COMPONENTES *
002600*                           DEL PUNTAJE EN EL REPORTE.           *
002700* 19/01/1992 JCAL  REQ-0088 CORRECCION AL CALCULO DE PROMEDIO    *
002800*                           CUANDO UNA PLAZA NO RECIBE           *
002900*                           SOLICITUDES VALIDAS.                 *
003000* 07/06/1994 MLOP  REQ-0103 SE AGREGA BANDERA DE EXCEPCION PARA  *
003100*                           CANDIDATOS DE ALTA EXPERIENCIA CON   *
003200*                           PUNTAJE BAJO.                        *
003300* 23/11/1996 JCAL  REQ-0140 SE AMPLIA LA TABLA DE MARCAS DE      *
003400*                           CERTIFICACION.                       *
003500* 21/11/1998 RTOB  Y2K-014 AMPLIACION DE TODOS LOS CAMPOS DE     *
003600*                           FECHA A 4 DIGITOS DE ANIO.           *
003700* 15/02/1999 RTOB  Y2K-014 PRUEBAS DE PASO DE SIGLO SOBRE LA     *
003800*                           ESTADISTICA DE COLOCADOS DEL ANIO.   *
003900* 09/01/2023 PEDR  REQ-3891 SE ADOPTA LA RUTINA BEMERR01 PARA EL *
004000*                           DESPLIEGUE DE ERRORES DE ARCHIVO.    *
004100* 05/09/2023 PEDR  REQ-4471 REUTILIZACION DEL MOTOR PARA LA      *
004200*                           BOLSA DE EMPLEO UNIVERSITARIA.  SE   *
004300*                           REEMPLAZAN LOS ARCHIVOS DE PERSONAL  *
004400*                           POR CANDIDATOS/TRABAJOS/COMPANIAS/   *
004500*                           SOLICITUDES Y SE REESCRIBE POR       *
004600*                           COMPLETO LA LOGICA DE PUNTAJE.       *
004700* 11/11/2023 PEDR  REQ-4502 SE AGREGA EL COMPONENTE DE           *
004800*                           SIMILITUD DE PALABRAS CLAVE (TF-IDF) *
004900*                           Y EL COMPONENTE DE PROYECTOS.        *
005000* 02/12/2023 PEDR  REQ-4580 SE AGREGA EL REPORTE DE COLOCACION   *
005100*                           CON QUIEBRE DE CONTROL POR PLAZA.    *
005200* 11/01/2024 PEDR  REQ-4617 EL MAESTRO DE SOLICITUDES PUNTUADAS  *
005300*                           PASA A SER ACUMULATIVO (EXTEND) PARA *
005400*                           SOPORTAR DUPLICADOS ENTRE CORRIDAS Y *
005500*                           LA ESTADISTICA DE COLOCADOS DEL ANIO.*
005600* 26/01/2024 PEDR  REQ-4623 SE AGREGAN LAS CINCO SUGERENCIAS DE  *
005700*                           MEJORA EN LA SOLICITUD PUNTUADA.     *
005800* 09/04/2024 MLOP  REQ-4701 CORRECCION: EL SEPARADOR " | " SE    *
005900*                           AGREGABA SIEMPRE DESPUES DE CADA     *
006000*                           SUGERENCIA, DEJANDO UN SEPARADOR     *
006100*                           SOBRANTE AL FINAL CUANDO LA ULTIMA   *
006200*                           REGLA EN DISPARAR NO ERA LA DE       *
006300*                           CERTIFICACION.  AHORA 366- INSERTA   *
006400*                           EL SEPARADOR SOLO ENTRE ITEMS YA     *
006500*                           PRESENTES.  TAMBIEN SE QUITA LA      *
006600*                           BANDERA WKS-FIN-HISTORICO, QUE SE    *
006700*                           FIJABA EN 200- (CARGA DE COMPANIAS)  *
006800*                           POR ERROR DE COPIA Y NUNCA SE LEIA.  *
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.    BEM1C01.
007200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
007300 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
007400 DATE-WRITTEN.  14/03/1989.
007500 DATE-COMPILED.
007600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT CANDIDATOS        ASSIGN TO BEMCAND
008600            ORGANIZATION      IS SEQUENTIAL
008700            FILE STATUS       IS FS-CANDIDATOS.
008800
008900     SELECT TRABAJOS          ASSIGN TO BEMTRAB
009000            ORGANIZATION      IS SEQUENTIAL
009100            FILE STATUS       IS FS-TRABAJOS.
009200
009300     SELECT COMPANIAS         ASSIGN TO BEMCIA
009400            ORGANIZATION      IS SEQUENTIAL
009500            FILE STATUS       IS FS-COMPANIAS.
009600
009700     SELECT SOLICITUDES       ASSIGN TO BEMSOLI
009800            ORGANIZATION      IS SEQUENTIAL
009900            FILE STATUS       IS FS-SOLICITUDES.
010000
010100     SELECT SOLIC-PUNTUADAS   ASSIGN TO BEMPUNT
010200            ORGANIZATION      IS SEQUENTIAL
010300            FILE STATUS       IS FS-SOLIC-PUNT.
010400
010500     SELECT NOTIFICACIONES    ASSIGN TO BEMNOTI
010600            ORGANIZATION      IS SEQUENTIAL
010700            FILE STATUS       IS FS-NOTIFIC.
010800
010900     SELECT REPORTE-COLOCACION ASSIGN TO BEMRPT
011000            FILE STATUS       IS FS-REPORTE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400******************************************************************
011500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011600******************************************************************
011700*   MAESTRO DE CANDIDATOS, EXTRACTO NOCTURNO, ORDENADO POR       *
011800*   CAND-NUMERO.                                                 *
011900 FD  CANDIDATOS.
012000     COPY BEMCAND.
012100*   MAESTRO DE PLAZAS, EXTRACTO NOCTURNO, ORDENADO POR           *
012200*   JOB-NUMERO.                                                  *
012300 FD  TRABAJOS.
012400     COPY BEMJOB.
012500*   MAESTRO DE COMPANIAS, EXTRACTO NOCTURNO, ORDENADO POR        *
012600*   CIA-NUMERO.                                                  *
012700 FD  COMPANIAS.
012800     COPY BEMCIA.
012900*   SOLICITUDES DEL DIA, ORDENADAS POR JOB-NUMERO/CAND-NUMERO.   *
013000 FD  SOLICITUDES.
013100     COPY BEMSOLI.
013200*   MAESTRO ACUMULATIVO DE SOLICITUDES PUNTUADAS.  SE ABRE       *
013300*   PRIMERO EN INPUT PARA CARGAR EL HISTORICO Y LUEGO EN EXTEND  *
013400*   PARA AGREGAR LAS SOLICITUDES DE ESTA CORRIDA (VER 230-).     *
013500 FD  SOLIC-PUNTUADAS.
013600     COPY BEMPUNT.
013700*   NOTIFICACIONES GENERADAS PARA EL ASPIRANTE.                  *
013800 FD  NOTIFICACIONES.
013900     COPY BEMNOTI.
014000*   REPORTE DE COLOCACION, IMPRESO DE 132 COLUMNAS.              *
014100 FD  REPORTE-COLOCACION
014200     REPORT IS RD-REPORTE-COLOCACION.
014300
014400 WORKING-STORAGE SECTION.
014500******************************************************************
014600*                CONTADORES, OPERADORES Y CONTROLADORES          *
014700******************************************************************
014800 01  WKS-CAMPOS-DE-TRABAJO.
014900     05  WKS-PROGRAMA              PIC X(08) VALUE 'BEM1C01'.
015000     05  WKS-ANIO-CORRIDA          PIC 9(04) VALUE ZEROS.
015100     05  FILLER                    PIC X(02).
015200 01  WKS-FECHA-SISTEMA.
015300     05  WKS-FS-ANIO               PIC 9(04).
015400     05  WKS-FS-MES                PIC 9(02).
015500     05  WKS-FS-DIA                PIC 9(02).
015600     05  FILLER                    PIC X(02).
015700 01  WKS-FECHA-EDIT.
015800     05  WKS-FE-DIA                PIC 9(02).
015900     05  FILLER                    PIC X(01) VALUE '/'.
016000     05  WKS-FE-MES                PIC 9(02).
016100     05  FILLER                    PIC X(01) VALUE '/'.
016200     05  WKS-FE-ANIO               PIC 9(04).
016300******************************************************************
016400*                      VARIABLES DE FILE STATUS                  *
016500******************************************************************
016600 01  FS-CANDIDATOS                 PIC 9(02) VALUE ZEROS.
016700 01  FS-TRABAJOS                   PIC 9(02) VALUE ZEROS.
016800 01  FS-COMPANIAS                  PIC 9(02) VALUE ZEROS.
016900 01  FS-SOLICITUDES                PIC 9(02) VALUE ZEROS.
017000 01  FS-SOLIC-PUNT                 PIC 9(02) VALUE ZEROS.
017100 01  FS-NOTIFIC                    PIC 9(02) VALUE ZEROS.
017200 01  FS-REPORTE                    PIC 9(02) VALUE ZEROS.
017300* ---> VARIABLES DE RUTINA PARA DESPLIEGUE DE ERRORES (BEMERR01)
017400 01  LK-PROGRAMA                   PIC X(08) VALUE SPACES.
017500 01  LK-ARCHIVO                    PIC X(08) VALUE SPACES.
017600 01  LK-ACCION                     PIC X(10) VALUE SPACES.
017700 01  LK-LLAVE                      PIC X(32) VALUE SPACES.
017800 01  LK-FILE-STATUS                PIC 9(02) VALUE ZEROS.
017900 01  LK-FSE-STATUS.
018000     05  LK-FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
018100     05  LK-FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
018200     05  LK-FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
018300******************************************************************
018400*       ============== INDICADORES DE PROCESO ==============     *
018500******************************************************************
018600 01  WKS-INDICADORES.
018700     05  WKS-FIN-SOLICITUDES       PIC X(01) VALUE 'N'.
018800         88  WKS-NO-HAY-MAS-SOLIC          VALUE 'Y'.
018900     05  WKS-SOL-ES-VALIDA         PIC X(01) VALUE 'N'.
019000         88  WKS-ES-VALIDA                  VALUE 'Y'.
019100     05  WKS-SOL-ES-DUPLICADA      PIC X(01) VALUE 'N'.
019200         88  WKS-ES-DUPLICADA               VALUE 'Y'.
019300     05  WKS-JOB-FUE-ENCONTRADO    PIC X(01) VALUE 'N'.
019400         88  WKS-JOB-ENCONTRADO             VALUE 'Y'.
019500     05  WKS-CAND-FUE-ENCONTRADO   PIC X(01) VALUE 'N'.
019600         88  WKS-CAND-ENCONTRADO            VALUE 'Y'.
019700     05  WKS-CIA-FUE-ENCONTRADA    PIC X(01) VALUE 'N'.
019800         88  WKS-CIA-ENCONTRADA             VALUE 'Y'.
019900     05  FILLER                    PIC X(02).
020000******************************************************************
020100*    ============== TABLAS MAESTRAS EN MEMORIA ==============     *
020200******************************************************************
020300 01  WKS-TABLA-COMPANIAS.
020400     05  WKS-CIA-CONTADOR         PIC 9(04) COMP VALUE ZEROS.
020500     05  WKS-CIA-ITEM OCCURS 1 TO 2000 TIMES
020600            DEPENDING ON WKS-CIA-CONTADOR
020700            ASCENDING KEY IS WKS-CIA-NUM
020800            INDEXED BY IDX-CIA.
020900         10  WKS-CIA-NUM           PIC 9(06).
021000         10  WKS-CIA-NOM           PIC X(40).
021100         10  WKS-CIA-APROB         PIC X(01).
021200 01  WKS-TABLA-TRABAJOS.
021300     05  WKS-JOB-CONTADOR         PIC 9(04) COMP VALUE ZEROS.
021400     05  WKS-JOB-ITEM OCCURS 1 TO 3000 TIMES
021500            DEPENDING ON WKS-JOB-CONTADOR
021600            ASCENDING KEY IS WKS-JOB-NUM
021700            INDEXED BY IDX-JOB.
021800         10  WKS-JOB-NUM           PIC 9(06).
021900         10  WKS-JOB-CIA           PIC 9(06).
022000         10  WKS-JOB-TIT           PIC X(40).
022100         10  WKS-JOB-DESC          PIC X(400).
022200         10  WKS-JOB-DESTREZ-REQ   PIC X(200).
022300         10  WKS-JOB-DESTREZ-PREF  PIC X(200).
022400         10  WKS-JOB-EXP-REQ       PIC 9(02).
022500         10  WKS-JOB-EST           PIC X(01).
022600 01  WKS-TABLA-CANDIDATOS.
022700     05  WKS-CAND-CONTADOR        PIC 9(04) COMP VALUE ZEROS.
022800     05  WKS-CAND-ITEM OCCURS 1 TO 5000 TIMES
022900            DEPENDING ON WKS-CAND-CONTADOR
023000            ASCENDING KEY IS WKS-CAND-NUM
023100            INDEXED BY IDX-CAND.
023200         10  WKS-CAND-NUM          PIC 9(06).
023300         10  WKS-CAND-NOM          PIC X(30).
023400         10  WKS-CAND-COR          PIC X(40).
023500         10  WKS-CAND-TIPO         PIC X(01).
023600         10  WKS-CAND-NACIM        PIC 9(08).
023700         10  WKS-CAND-DESTREZ      PIC X(200).
023800         10  WKS-CAND-LOGROS       PIC X(400).
023900*   HISTORICO DE SOLICITUDES YA PUNTUADAS (CORRIDAS ANTERIORES   *
024000*   Y LA CORRIDA ACTUAL), USADO PARA DUPLICADOS Y LA ESTADISTICA *
024100*   DE COLOCADOS DEL ANIO.  NO ESTA ORDENADO, SE BUSCA SECUENCIAL*
024200 01  WKS-TABLA-HISTORICO.
024300     05  WKS-HIST-CONTADOR        PIC 9(04) COMP VALUE ZEROS.
024400     05  WKS-HIST-ITEM OCCURS 1 TO 9000 TIMES
024500            DEPENDING ON WKS-HIST-CONTADOR
024600            INDEXED BY IDX-HIST.
024700         10  WKS-HIST-CAND         PIC 9(06).
024800         10  WKS-HIST-JOB          PIC 9(06).
024900         10  WKS-HIST-ESTADO       PIC X(10).
025000         10  WKS-HIST-ANIO         PIC 9(04).
025100 01  WKS-HIST-ANIO-BUSCADO         PIC 9(04) VALUE ZEROS.
025200******************************************************************
025300*    =========== TABLAS ESTATICAS (PALABRAS VACIAS) ==========    *
025400******************************************************************
025500 01  WKS-STOPWORDS-BASE-INIC.
025600     05  FILLER PIC X(10) VALUE 'THE'.
025700     05  FILLER PIC X(10) VALUE 'A'.
025800     05  FILLER PIC X(10) VALUE 'AN'.
025900     05  FILLER PIC X(10) VALUE 'AND'.
026000     05  FILLER PIC X(10) VALUE 'OR'.
026100     05  FILLER PIC X(10) VALUE 'BUT'.
026200     05  FILLER PIC X(10) VALUE 'IN'.
026300     05  FILLER PIC X(10) VALUE 'ON'.
026400     05  FILLER PIC X(10) VALUE 'AT'.
026500     05  FILLER PIC X(10) VALUE 'TO'.
026600     05  FILLER PIC X(10) VALUE 'FOR'.
026700     05  FILLER PIC X(10) VALUE 'OF'.
026800     05  FILLER PIC X(10) VALUE 'WITH'.
026900     05  FILLER PIC X(10) VALUE 'IS'.
027000     05  FILLER PIC X(10) VALUE 'ARE'.
027100     05  FILLER PIC X(10) VALUE 'WAS'.
027200     05  FILLER PIC X(10) VALUE 'BE'.
027300     05  FILLER PIC X(10) VALUE 'AS'.
027400     05  FILLER PIC X(10) VALUE 'BY'.
027500     05  FILLER PIC X(10) VALUE 'WE'.
027600     05  FILLER PIC X(10) VALUE 'OUR'.
027700     05  FILLER PIC X(10) VALUE 'YOU'.
027800     05  FILLER PIC X(10) VALUE 'YOUR'.
027900     05  FILLER PIC X(10) VALUE 'THIS'.
028000     05  FILLER PIC X(10) VALUE 'THAT'.
028100     05  FILLER PIC X(10) VALUE 'WILL'.
028200     05  FILLER PIC X(10) VALUE 'CAN'.
028300     05  FILLER PIC X(10) VALUE 'NOT'.
028400     05  FILLER PIC X(10) VALUE 'HAVE'.
028500     05  FILLER PIC X(10) VALUE 'HAS'.
028600 01  WKS-STOPWORDS-BASE REDEFINES WKS-STOPWORDS-BASE-INIC.
028700     05  WKS-SW-BASE               PIC X(10) OCCURS 30 TIMES.
028800 01  WKS-STOPWORDS-EXT-INIC.
028900     05  FILLER PIC X(10) VALUE 'EXPERIENCE'.
029000     05  FILLER PIC X(10) VALUE 'YEARS'.
029100     05  FILLER PIC X(10) VALUE 'JOB'.
029200     05  FILLER PIC X(10) VALUE 'ROLE'.
029300     05  FILLER PIC X(10) VALUE 'POSITION'.
029400     05  FILLER PIC X(10) VALUE 'CANDIDATE'.
029500 01  WKS-STOPWORDS-EXT REDEFINES WKS-STOPWORDS-EXT-INIC.
029600     05  WKS-SW-EXT                PIC X(10) OCCURS 6 TIMES.
029700*    MARCAS DE CERTIFICACION, PARA EL BONO DE CERTIFICACION      *
029800 01  WKS-MARCAS-CERT-INIC.                                        REQ-0140
029900     05  FILLER PIC X(20) VALUE 'CERTIFIED'.
030000     05  FILLER PIC X(20) VALUE 'CERTIFICATION'.
030100     05  FILLER PIC X(20) VALUE 'CERTIFICATE'.
030200     05  FILLER PIC X(20) VALUE 'AWS'.
030300     05  FILLER PIC X(20) VALUE 'AZURE'.
030400     05  FILLER PIC X(20) VALUE 'GCP'.
030500     05  FILLER PIC X(20) VALUE 'ORACLE'.
030600     05  FILLER PIC X(20) VALUE 'MICROSOFT CERTIFIED'.
030700     05  FILLER PIC X(20) VALUE 'GOOGLE CERTIFIED'.
030800     05  FILLER PIC X(20) VALUE 'PMP'.
030900     05  FILLER PIC X(20) VALUE 'CISSP'.
031000     05  FILLER PIC X(20) VALUE 'COMPTIA'.
031100     05  FILLER PIC X(20) VALUE 'COURSERA'.
031200     05  FILLER PIC X(20) VALUE 'UDEMY'.
031300     05  FILLER PIC X(20) VALUE 'LINKEDIN LEARNING'.
031400     05  FILLER PIC X(20) VALUE 'HACKERRANK'.
031500     05  FILLER PIC X(20) VALUE 'LEETCODE'.
031600     05  FILLER PIC X(20) VALUE 'TOPCODER'.
031700     05  FILLER PIC X(20) VALUE 'KAGGLE'.
031800 01  WKS-MARCAS-CERT REDEFINES WKS-MARCAS-CERT-INIC.              REQ-0140
031900     05  WKS-MARCA-CERT            PIC X(20) OCCURS 19 TIMES.
032000******************************************************************
032100*    =========== AREA DE TRABAJO PARA PARTIR CSV =============    *
032200******************************************************************
032300 01  WKS-AREA-PARTIR.
032400     05  WKS-AP-TEXTO              PIC X(400).
032500     05  WKS-AP-LARGO              PIC 9(03) COMP.
032600     05  WKS-AP-CONTADOR           PIC 9(02) COMP.
032700     05  WKS-AP-ITEM OCCURS 30 TIMES INDEXED BY IDX-AP.
032800         10  WKS-AP-TOKEN          PIC X(30).
032900         10  WKS-AP-TOKEN-LARGO    PIC 9(02) COMP.
033000     05  FILLER                    PIC X(02).
033100 01  WKS-AP-PUNTERO                PIC 9(03) COMP.
033200 01  WKS-AP-CAMPO                  PIC X(30).
033300*    DESTREZAS DEL CANDIDATO Y DE LA PLAZA, YA PARTIDAS          *
033400 01  WKS-TABLA-DESTREZAS-CAND.
033500     05  WKS-DC-CONTADOR           PIC 9(02) COMP.
033600     05  WKS-DC-ITEM OCCURS 30 TIMES INDEXED BY IDX-DC.
033700         10  WKS-DC-TEXTO          PIC X(30).
033800         10  WKS-DC-LARGO          PIC 9(02) COMP.
033900     05  FILLER                    PIC X(02).
034000 01  WKS-TABLA-DESTREZAS-REQ.
034100     05  WKS-DR-CONTADOR           PIC 9(02) COMP.
034200     05  WKS-DR-ITEM OCCURS 30 TIMES INDEXED BY IDX-DR.
034300         10  WKS-DR-TEXTO          PIC X(30).
034400         10  WKS-DR-LARGO          PIC 9(02) COMP.
034500     05  FILLER                    PIC X(02).
034600 01  WKS-TABLA-DESTREZAS-PREF.
034700     05  WKS-DP-CONTADOR           PIC 9(02) COMP.
034800     05  WKS-DP-ITEM OCCURS 30 TIMES INDEXED BY IDX-DP.
034900         10  WKS-DP-TEXTO          PIC X(30).
035000         10  WKS-DP-LARGO          PIC 9(02) COMP.
035100     05  FILLER                    PIC X(02).
035200******************************************************************
035300*    ====== PALABRAS CLAVE DE LA PLAZA Y VOCABULARIO TF-IDF =====  *
035400******************************************************************
035500 01  WKS-TABLA-PALABRAS-CLAVE.
035600     05  WKS-PC-CONTADOR          PIC 9(03) COMP VALUE ZEROS.
035700     05  WKS-PC-ITEM OCCURS 1 TO 80 TIMES
035800            DEPENDING ON WKS-PC-CONTADOR
035900            INDEXED BY IDX-PC.
036000         10  WKS-PC-TEXTO          PIC X(20).
036100         10  WKS-PC-LARGO          PIC 9(02) COMP.
036200 01  WKS-TABLA-VOCABULARIO.
036300     05  WKS-VOC-CONTADOR         PIC 9(03) COMP VALUE ZEROS.
036400     05  WKS-VOC-ITEM OCCURS 1 TO 300 TIMES
036500            DEPENDING ON WKS-VOC-CONTADOR
036600            INDEXED BY IDX-VOC.
036700         10  WKS-VOC-TERMINO       PIC X(20).
036800         10  WKS-VOC-LARGO         PIC 9(02) COMP.
036900         10  WKS-VOC-FREQ-CAND     PIC 9(03) COMP.
037000         10  WKS-VOC-FREQ-JOB      PIC 9(03) COMP.
037100 01  WKS-TOTAL-TOK-CAND            PIC 9(03) COMP VALUE ZEROS.
037200 01  WKS-TOTAL-TOK-JOB             PIC 9(03) COMP VALUE ZEROS.
037300******************************************************************
037400*    ============ CORPUS DE TEXTO LIBRE (MINUSCULAS) ===========   *
037500******************************************************************
037600 01  WKS-CORPUS-CANDIDATO          PIC X(650).
037700 01  WKS-CORPUS-CAND-LARGO         PIC 9(03) COMP.
037800 01  WKS-CORPUS-TRABAJO            PIC X(1250).
037900 01  WKS-CORPUS-JOB-LARGO          PIC 9(04) COMP.
038000 01  WKS-LOGROS-MINUS              PIC X(400).
038100 01  WKS-LOGROS-MINUS-LARGO        PIC 9(03) COMP.
038200*    AREA DE TRABAJO COMPARTIDA POR 341-TOKENIZAR-EXTENDIDO.     *
038300*    EL LLAMADOR CARGA EL CORPUS A TOKENIZAR Y EL INDICADOR DE   *
038400*    DOCUMENTO ANTES DE HACER EL PERFORM (NO SE PASAN            *
038500*    PARAMETROS EN UN PERFORM, SOLO EN UN CALL).                 *
038600 01  WKS-CORPUS-ACTUAL              PIC X(1250).
038700 01  WKS-CORPUS-ACTUAL-LARGO        PIC 9(04) COMP.
038800 01  WKS-IND-DOC                    PIC X(01).
038900     88  WKS-IND-ES-CANDIDATO               VALUE 'C'.
039000     88  WKS-IND-ES-TRABAJO                 VALUE 'J'.
039100******************************************************************
039200*    ================ CALCULO TF-IDF Y NORMA ====================*
039300******************************************************************
039400 77  WKS-IDF-UN-DOC                PIC 9V9(06) VALUE 1.405465.
039500 77  WKS-IDF-DOS-DOC                PIC 9V9(06) VALUE 1.000000.
039600 77  WKS-TF-CAND                   PIC 9V9(06).
039700 77  WKS-TF-JOB                    PIC 9V9(06).
039800 77  WKS-IDF-TERMINO                PIC 9V9(06).
039900 77  WKS-VEC-CAND                  PIC 9V9(06).
040000 77  WKS-VEC-JOB                   PIC 9V9(06).
040100 77  WKS-PRODUCTO-PUNTO            PIC 9(02)V9(06).
040200 77  WKS-SUMA-CUAD-CAND            PIC 9(02)V9(06).
040300 77  WKS-SUMA-CUAD-JOB             PIC 9(02)V9(06).
040400 77  WKS-NORMA-CAND                PIC 9(02)V9(06).
040500 77  WKS-NORMA-JOB                 PIC 9(02)V9(06).
040600 77  WKS-SIMILITUD                 PIC 9V9(04) VALUE ZEROS.
040700*    AREA DE TRABAJO DE LA RAIZ CUADRADA (NEWTON-RAPHSON)        *
040800 77  WKS-RAIZ-ENTRADA              PIC 9(04)V9(06).
040900 77  WKS-RAIZ-RESULTADO            PIC 9(02)V9(06).
041000 77  WKS-RAIZ-CONTADOR             PIC 9(02) COMP.
041100******************************************************************
041200*    ====== DATOS DEL CANDIDATO Y DE LA PLAZA EN PROCESO ========  *
041300******************************************************************
041400 01  WKS-SOLICITUD-ACTUAL.
041500     05  WKS-SOL-CAND              PIC 9(06).
041600     05  WKS-SOL-JOB               PIC 9(06).
041700     05  WKS-SOL-FECHA             PIC 9(08).
041800     05  FILLER                    PIC X(02).
041900 01  WKS-LLAVE-ANTERIOR.
042000     05  WKS-ANT-CAND              PIC 9(06) VALUE ZEROS.
042100     05  WKS-ANT-JOB               PIC 9(06) VALUE ZEROS.
042200     05  FILLER                    PIC X(02).
042300 77  WKS-IDX-JOB-ENC               PIC 9(04) COMP.
042400 77  WKS-IDX-CAND-ENC              PIC 9(04) COMP.
042500 77  WKS-IDX-CIA-ENC               PIC 9(04) COMP.
042600 01  WKS-CAND-DATOS.
042700     05  WKS-CAND-ANIOS-EXP        PIC 9(02) COMP VALUE ZEROS.
042800     05  WKS-CAND-PUNTAJE-EDUC     PIC 9(02)V9(02).
042900     05  WKS-CAND-BONO-CERT        PIC 9(01)V9(02).
043000     05  WKS-CAND-CONT-MARCAS      PIC 9(02) COMP VALUE ZEROS.
043100     05  FILLER                    PIC X(02).
043200 77  WKS-EDAD-CALCULADA            PIC 9(03) COMP.
043300******************************************************************
043400*    ================ COMPONENTES DEL PUNTAJE AILS ==============*
043500******************************************************************
043600 01  WKS-COMPONENTES-AILS.
043700     05  WKS-COMP-DESTREZAS        PIC 9(02)V9(02).
043800     05  WKS-COMP-PALABRAS         PIC 9(02)V9(02).
043900     05  WKS-COMP-EXPERIENCIA      PIC 9(02)V9(02).
044000     05  WKS-COMP-EDUCACION        PIC 9(02)V9(02).
044100     05  WKS-COMP-PROYECTOS        PIC 9(02)V9(02).
044200     05  WKS-COMP-CERTIFICACION    PIC 9(01)V9(02).
044300     05  WKS-PUNTAJE-TOTAL         PIC 9(03)V9(01).
044400     05  WKS-NIVEL-COINCIDENCIA    PIC X(06).
044500     05  WKS-BANDERA-EXCEPCION     PIC X(01).
044600     05  FILLER                    PIC X(02).
044700 77  WKS-REQ-TOTAL                 PIC 9(02) COMP.
044800 77  WKS-REQ-COINCIDEN             PIC 9(02) COMP.
044900 77  WKS-PREF-TOTAL                PIC 9(02) COMP.
045000 77  WKS-PREF-COINCIDEN            PIC 9(02) COMP.
045100 01  WKS-DESTREZAS-FALTANTES.
045200     05  WKS-FALTA-CONTADOR        PIC 9(02) COMP VALUE ZEROS.
045300     05  WKS-FALTA-ITEM OCCURS 3 TIMES PIC X(30).
045400     05  FILLER                    PIC X(02).
045500 77  WKS-PROY-COINCIDEN            PIC 9(02) COMP.
045600*    CAMPOS DE COMPARACION DE SUBCADENA (630-ES-SUBCADENA)       *
045700 01  WKS-SUB-A                     PIC X(30).
045800 01  WKS-SUB-A-LARGO               PIC 9(02) COMP.
045900 01  WKS-SUB-B                     PIC X(400).
046000 01  WKS-SUB-B-LARGO               PIC 9(03) COMP.
046100 01  WKS-SUB-RESULTADO             PIC X(01).
046200     88  WKS-SUB-ENCONTRADA               VALUE 'Y'.
046300 77  WKS-SUB-J                     PIC 9(03) COMP.
046400 77  WKS-SUB-LIMITE                PIC 9(03) COMP.
046500*    SUGERENCIAS DE MEJORA                                       *
046600 01  WKS-SUGERENCIAS               PIC X(200).
046700 77  WKS-SUG-PUNTERO               PIC 9(03) COMP.
046800 77  WKS-SUG-HAY-ITEM              PIC X(01).
046900     88  WKS-SUG-YA-HAY-ITEM               VALUE 'Y'.
047000     88  WKS-SUG-SIN-ITEM                  VALUE 'N'.
047100******************************************************************
047200*    ============== CONTADORES DE CONTROL Y REPORTE =============*
047300******************************************************************
047400 01  WKS-LINEA-REPORTE.
047500     05  WKS-RPT-CAND-ID           PIC 9(06).
047600     05  WKS-RPT-CAND-NOM          PIC X(20).
047700     05  WKS-RPT-JOB-ID            PIC 9(06).
047800     05  WKS-RPT-JOB-TIT           PIC X(25).
047900     05  WKS-RPT-PUNTAJE           PIC 9(03)V9(01).
048000     05  WKS-RPT-NIVEL             PIC X(06).
048100     05  WKS-RPT-EXCEPCION         PIC X(01).
048200     05  WKS-RPT-ESTADO            PIC X(10).
048300     05  FILLER                    PIC X(02).
048400 01  WKS-JOB-ANTERIOR-RPT          PIC 9(06) VALUE ZEROS.
048500 01  WKS-CONTADORES-TRABAJO.
048600     05  WKS-JOB-APLIC-CONT        PIC 9(04) COMP VALUE ZEROS.
048700     05  WKS-JOB-SUMA-PUNTAJE      PIC 9(06)V9(01) VALUE ZEROS.
048800     05  WKS-JOB-CONT-ALTO         PIC 9(04) COMP VALUE ZEROS.
048900     05  WKS-JOB-CONT-MEDIO        PIC 9(04) COMP VALUE ZEROS.
049000     05  WKS-JOB-CONT-BAJO         PIC 9(04) COMP VALUE ZEROS.
049100     05  WKS-JOB-CONT-EXCEPCION    PIC 9(04) COMP VALUE ZEROS.
049200     05  WKS-JOB-PROMEDIO          PIC 9(03)V9(01) VALUE ZEROS.
049300     05  FILLER                    PIC X(02).
049400 01  WKS-CONTADORES-GENERALES.
049500     05  WKS-TOT-LEIDAS            PIC 9(06) COMP VALUE ZEROS.
049600     05  WKS-TOT-ACEPTADAS         PIC 9(06) COMP VALUE ZEROS.
049700     05  WKS-TOT-DUPLICADAS        PIC 9(06) COMP VALUE ZEROS.
049800     05  WKS-TOT-INVALIDAS         PIC 9(06) COMP VALUE ZEROS.
049900     05  WKS-TOT-SUMA-PUNTAJE      PIC 9(08)V9(01) VALUE ZEROS.
050000     05  WKS-TOT-ALTO              PIC 9(06) COMP VALUE ZEROS.
050100     05  WKS-TOT-MEDIO             PIC 9(06) COMP VALUE ZEROS.
050200     05  WKS-TOT-BAJO              PIC 9(06) COMP VALUE ZEROS.
050300     05  WKS-TOT-EXCEPCION         PIC 9(06) COMP VALUE ZEROS.
050400     05  WKS-TOT-PROMEDIO          PIC 9(03)V9(01) VALUE ZEROS.
050500     05  FILLER                    PIC X(02).
050600 01  WKS-ESTADISTICAS.
050700     05  WKS-EST-TOT-CANDIDATOS    PIC 9(06) COMP VALUE ZEROS.
050800     05  WKS-EST-TOT-COMPANIAS     PIC 9(06) COMP VALUE ZEROS.
050900     05  WKS-EST-PLAZAS-ABIERTAS   PIC 9(06) COMP VALUE ZEROS.
051000     05  WKS-EST-COLOCADOS-ANIO    PIC 9(06) COMP VALUE ZEROS.
051100     05  FILLER                    PIC X(02).
051200******************************************************************
051300*                  MAQUETACION REPORTE DE SALIDA                 *
051400******************************************************************
051500 REPORT SECTION.
051600 RD  RD-REPORTE-COLOCACION                                        REQ-4580
051700     CONTROLS ARE FINAL WKS-RPT-JOB-ID
051800     LINE LIMIT IS 60
051900     PAGE LIMIT IS 66
052000     HEADING 1
052100     FIRST DETAIL 5
052200     LAST DETAIL 55
052300     FOOTING 58.
052400******************************************************************
052500*                     MAQUETACION PAGE HEADER                    *
052600******************************************************************
052700 01  TYPE IS PH.                                                  REQ-4580
052800     02  LINE 1.
052900         03  COLUMN   1           PIC X(30) VALUE
053000             'BOLSA DE EMPLEO UNIVERSITARIA'.
053100         03  COLUMN  45           PIC X(45) VALUE
053200             'REPORTE DE COLOCACION Y PUNTUACION AILS'.
053300         03  COLUMN 100           PIC X(17) VALUE
053400             'S E M I L L E R O'.
053500     02  LINE 2.
053600         03  COLUMN   1           PIC X(25) VALUE
053700             'BEM1C01     01.26012024.R'.
053800         03  COLUMN  40           PIC X(20) VALUE
053900             'FECHA DE LA CORRIDA'.
054000         03  COLUMN  61           PIC X(10) SOURCE WKS-FECHA-EDIT.
054100         03  COLUMN 101           PIC X(06) VALUE 'PAGINA'.
054200         03  COLUMN 109           PIC Z(05)
054300             SOURCE PAGE-COUNTER IN RD-REPORTE-COLOCACION.
054400     02  LINE 3.
054500         03  COLUMN  01 PIC X(113) VALUE ALL '='.
054600******************************************************************
054700*                     MAQUETACION LINEA DETALLE                  *
054800******************************************************************
054900 01  DETAILLINE TYPE IS DETAIL.                                   REQ-0041
055000     02  LINE IS PLUS 1.
055100         03  COLUMN   1           PIC 9(06)
055200             SOURCE WKS-RPT-CAND-ID IN WKS-LINEA-REPORTE.
055300         03  COLUMN   9           PIC X(20)
055400             SOURCE WKS-RPT-CAND-NOM IN WKS-LINEA-REPORTE.
055500         03  COLUMN  31           PIC 9(06)
055600             SOURCE WKS-RPT-JOB-ID IN WKS-LINEA-REPORTE.
055700         03  COLUMN  39           PIC X(25)
055800             SOURCE WKS-RPT-JOB-TIT IN WKS-LINEA-REPORTE.
055900         03  COLUMN  66           PIC ZZ9.9
056000             SOURCE WKS-RPT-PUNTAJE IN WKS-LINEA-REPORTE.
056100         03  COLUMN  73           PIC X(06)
056200             SOURCE WKS-RPT-NIVEL IN WKS-LINEA-REPORTE.
056300         03  COLUMN  81           PIC X(01)
056400             SOURCE WKS-RPT-EXCEPCION IN WKS-LINEA-REPORTE.
056500         03  COLUMN  84           PIC X(10)
056600             SOURCE WKS-RPT-ESTADO IN WKS-LINEA-REPORTE.
056700******************************************************************
056800*                  MAQUETACION CONTROL BREAK HEADING             *
056900******************************************************************
057000 01  JOBCH TYPE IS CH WKS-RPT-JOB-ID.                             REQ-4580
057100     02  LINE IS PLUS 2.
057200         03  COLUMN   1           PIC X(13) VALUE 'PLAZA NUMERO:'.
057300         03  COLUMN  15           PIC 9(06)
057400             SOURCE WKS-RPT-JOB-ID IN WKS-LINEA-REPORTE.
057500         03  COLUMN  23           PIC X(25)
057600             SOURCE WKS-RPT-JOB-TIT IN WKS-LINEA-REPORTE.
057700     02  LINE IS PLUS 1.
057800         03  COLUMN   1           PIC X(113) VALUE ALL '-'.
057900******************************************************************
058000*                   MAQUETACION CONTROL FOOTING                  *
058100******************************************************************
058200 01  JOBCF TYPE IS CF WKS-RPT-JOB-ID NEXT GROUP PLUS 2.           REQ-4580
058300     02  LINE IS PLUS 1.
058400         03  COLUMN   1           PIC X(22) VALUE
058500             'TOTAL SOLICITUDES....:'.
058600         03  COLUMN  24           PIC ZZZ9
058700             SOURCE WKS-JOB-APLIC-CONT.
058800         03  COLUMN  30           PIC X(22) VALUE
058900             'PUNTAJE PROMEDIO.....:'.
059000         03  COLUMN  53           PIC ZZ9.9
059100             SOURCE WKS-JOB-PROMEDIO.
059200     02  LINE IS PLUS 1.
059300         03  COLUMN   1           PIC X(22) VALUE
059400             'ALTO/MEDIO/BAJO......:'.
059500         03  COLUMN  24           PIC ZZZ9
059600             SOURCE WKS-JOB-CONT-ALTO.
059700         03  COLUMN  29           PIC X(01) VALUE '/'.
059800         03  COLUMN  30           PIC ZZZ9
059900             SOURCE WKS-JOB-CONT-MEDIO.
060000         03  COLUMN  35           PIC X(01) VALUE '/'.
060100         03  COLUMN  36           PIC ZZZ9
060200             SOURCE WKS-JOB-CONT-BAJO.
060300         03  COLUMN  45           PIC X(22) VALUE
060400             'EXCEPCIONES..........:'.
060500         03  COLUMN  68           PIC ZZZ9
060600             SOURCE WKS-JOB-CONT-EXCEPCION.
060700******************************************************************
060800*                  MAQUETACION CONTROL FOOTING FINAL             *
060900******************************************************************
061000 01  TYPE IS CF FINAL.                                            REQ-4580
061100     02  LINE IS PLUS 2.
061200         03  COLUMN  40           PIC X(35) VALUE
061300             '========== R E S U M E N =========='.
061400     02  LINE IS PLUS 2.
061500         03  COLUMN   1           PIC X(30) VALUE
061600             'SOLICITUDES LEIDAS...........:'.
061700         03  COLUMN  32           PIC ZZZ,ZZ9
061800             SOURCE WKS-TOT-LEIDAS.
061900     02  LINE IS PLUS 1.
062000         03  COLUMN   1           PIC X(30) VALUE
062100             'APLICACIONES ACEPTADAS.......:'.
062200         03  COLUMN  32           PIC ZZZ,ZZ9
062300             SOURCE WKS-TOT-ACEPTADAS.
062400     02  LINE IS PLUS 1.
062500         03  COLUMN   1           PIC X(30) VALUE
062600             'RECHAZADAS POR DUPLICADAS....:'.
062700         03  COLUMN  32           PIC ZZZ,ZZ9
062800             SOURCE WKS-TOT-DUPLICADAS.
062900     02  LINE IS PLUS 1.
063000         03  COLUMN   1           PIC X(30) VALUE
063100             'RECHAZADAS POR INVALIDAS.....:'.
063200         03  COLUMN  32           PIC ZZZ,ZZ9
063300             SOURCE WKS-TOT-INVALIDAS.
063400     02  LINE IS PLUS 1.
063500         03  COLUMN   1           PIC X(30) VALUE
063600             'PUNTAJE PROMEDIO GENERAL.....:'.
063700         03  COLUMN  32           PIC ZZ9.9
063800             SOURCE WKS-TOT-PROMEDIO.
063900     02  LINE IS PLUS 1.
064000         03  COLUMN   1           PIC X(30) VALUE
064100             'ALTO/MEDIO/BAJO (TOTALES)....:'.
064200         03  COLUMN  32           PIC ZZZ9
064300             SOURCE WKS-TOT-ALTO.
064400         03  COLUMN  37           PIC X(01) VALUE '/'.
064500         03  COLUMN  38           PIC ZZZ9
064600             SOURCE WKS-TOT-MEDIO.
064700         03  COLUMN  43           PIC X(01) VALUE '/'.
064800         03  COLUMN  44           PIC ZZZ9
064900             SOURCE WKS-TOT-BAJO.
065000     02  LINE IS PLUS 1.
065100         03  COLUMN   1           PIC X(30) VALUE
065200             'EXCEPCIONES (TOTALES)........:'.
065300         03  COLUMN  32           PIC ZZZ9
065400             SOURCE WKS-TOT-EXCEPCION.
065500     02  LINE IS PLUS 2.
065600         03  COLUMN  40           PIC X(30) VALUE
065700             '----- ESTADISTICAS PUBLICAS -----'.
065800     02  LINE IS PLUS 2.
065900         03  COLUMN   1           PIC X(30) VALUE
066000             'TOTAL DE CANDIDATOS...........:'.
066100         03  COLUMN  33           PIC ZZZ,ZZ9
066200             SOURCE WKS-EST-TOT-CANDIDATOS.
066300     02  LINE IS PLUS 1.
066400         03  COLUMN   1           PIC X(30) VALUE
066500             'TOTAL DE COMPANIAS............:'.
066600         03  COLUMN  33           PIC ZZZ,ZZ9
066700             SOURCE WKS-EST-TOT-COMPANIAS.
066800     02  LINE IS PLUS 1.
066900         03  COLUMN   1           PIC X(30) VALUE
067000             'PLAZAS ABIERTAS (ACTIVAS).....:'.
067100         03  COLUMN  33           PIC ZZZ,ZZ9
067200             SOURCE WKS-EST-PLAZAS-ABIERTAS.
067300     02  LINE IS PLUS 1.
067400         03  COLUMN   1           PIC X(30) VALUE
067500             'COLOCADOS EN EL ANIO DE CORRIDA:'.
067600         03  COLUMN  33           PIC ZZZ,ZZ9
067700             SOURCE WKS-EST-COLOCADOS-ANIO.
067800******************************************************************
067900*                     MAQUETACION PAGE FOOTING                   *
068000******************************************************************
068100 01  TYPE IS PF.                                                  REQ-4580
068200     02  LINE PLUS 0.
068300         03  COLUMN   1           PIC X(25) VALUE
068400             'FECHA Y HORA DE OPERACION'.
068500         03  COLUMN  28           PIC 99/99/9999 FUNC DATE.
068600         03  COLUMN  42           PIC 99'H.'99'M.'99'S' FUNC TIME.
068700         03  COLUMN 101           PIC X(6)  VALUE 'PAGINA'.
068800         03  COLUMN 108           PIC ZZZZ
068900             SOURCE PAGE-COUNTER IN RD-REPORTE-COLOCACION.
069000
069100 PROCEDURE DIVISION.
069200******************************************************************
069300*    =================== DECLARATIVAS ========================== *
069400*    CALCULO DE PROMEDIOS ANTES DE IMPRIMIR LOS QUIEBRES.  LA     *
069500*    RUTINA WRITER SOLO SUMA Y CUENTA; EL PROMEDIO SE OBTIENE     *
069600*    AQUI PORQUE NO HAY UNA CLAUSULA DE PROMEDIO EN REPORT WRITER.*
069700******************************************************************
069800 DECLARATIVES.
069900 RUTINA-PROMEDIO-TRABAJO SECTION.                                 REQ-0088
070000     USE BEFORE REPORTING JOBCF.
070100 CALCULO-PROMEDIO-TRABAJO.
070200     IF WKS-JOB-APLIC-CONT > 0
070300         COMPUTE WKS-JOB-PROMEDIO ROUNDED =
070400                 WKS-JOB-SUMA-PUNTAJE / WKS-JOB-APLIC-CONT
070500     ELSE
070600         MOVE ZEROS TO WKS-JOB-PROMEDIO
070700     END-IF.
070800
070900 RUTINA-PROMEDIO-GENERAL SECTION.                                 REQ-0088
071000     USE BEFORE REPORTING TYPE CF FINAL.
071100 CALCULO-PROMEDIO-GENERAL.
071200     IF WKS-TOT-ACEPTADAS > 0
071300         COMPUTE WKS-TOT-PROMEDIO ROUNDED =
071400                 WKS-TOT-SUMA-PUNTAJE / WKS-TOT-ACEPTADAS
071500     ELSE
071600         MOVE ZEROS TO WKS-TOT-PROMEDIO
071700     END-IF.
071800 END DECLARATIVES.
071900
072000 100-SECCION-PRINCIPAL SECTION.
072100     PERFORM 100-ABRIR-ARCHIVOS
072200     PERFORM 110-VERIFICAR-APERTURA
072300     PERFORM 200-CARGAR-TABLA-COMPANIAS
072400     PERFORM 210-CARGAR-TABLA-TRABAJOS
072500     PERFORM 220-CARGAR-TABLA-CANDIDATOS
072600     PERFORM 230-CARGAR-HISTORICO-PUNTUACIONES
072700     PERFORM 300-PROCESAR-SOLICITUDES
072800     PERFORM 800-ESTADISTICAS
072900     PERFORM 900-CERRAR-ARCHIVOS
073000     STOP RUN.
073100 100-SECCION-PRINCIPAL-E.            EXIT.
073200
073300 100-ABRIR-ARCHIVOS SECTION.
073400     ACCEPT WKS-ANIO-CORRIDA    FROM SYSIN
073500     ACCEPT WKS-FECHA-SISTEMA   FROM DATE YYYYMMDD
073600     MOVE WKS-FS-DIA            TO WKS-FE-DIA
073700     MOVE WKS-FS-MES            TO WKS-FE-MES
073800     MOVE WKS-FS-ANIO           TO WKS-FE-ANIO
073900     OPEN INPUT  CANDIDATOS
074000     OPEN INPUT  TRABAJOS
074100     OPEN INPUT  COMPANIAS
074200     OPEN INPUT  SOLICITUDES
074300     OPEN INPUT  SOLIC-PUNTUADAS.
074400 100-ABRIR-ARCHIVOS-E.                EXIT.
074500
074600 110-VERIFICAR-APERTURA SECTION.
074700     IF FS-CANDIDATOS NOT EQUAL 0
074800        MOVE 'CANDIDAT'         TO LK-ARCHIVO
074900        MOVE FS-CANDIDATOS      TO LK-FILE-STATUS
075000        PERFORM 115-REPORTAR-ERROR-APERTURA
075100     END-IF
075200     IF FS-TRABAJOS NOT EQUAL 0
075300        MOVE 'TRABAJO '         TO LK-ARCHIVO
075400        MOVE FS-TRABAJOS        TO LK-FILE-STATUS
075500        PERFORM 115-REPORTAR-ERROR-APERTURA
075600     END-IF
075700     IF FS-COMPANIAS NOT EQUAL 0
075800        MOVE 'COMPANIA'         TO LK-ARCHIVO
075900        MOVE FS-COMPANIAS       TO LK-FILE-STATUS
076000        PERFORM 115-REPORTAR-ERROR-APERTURA
076100     END-IF
076200     IF FS-SOLICITUDES NOT EQUAL 0
076300        MOVE 'SOLICITU'         TO LK-ARCHIVO
076400        MOVE FS-SOLICITUDES     TO LK-FILE-STATUS
076500        PERFORM 115-REPORTAR-ERROR-APERTURA
076600     END-IF
076700     IF FS-SOLIC-PUNT NOT EQUAL 0 AND FS-SOLIC-PUNT NOT EQUAL 35
076800        MOVE 'SOLPUNT '         TO LK-ARCHIVO
076900        MOVE FS-SOLIC-PUNT      TO LK-FILE-STATUS
077000        PERFORM 115-REPORTAR-ERROR-APERTURA
077100     END-IF.
077200 110-VERIFICAR-APERTURA-E.            EXIT.
077300
077400 115-REPORTAR-ERROR-APERTURA SECTION.
077500     MOVE WKS-PROGRAMA          TO LK-PROGRAMA
077600     MOVE SPACES                TO LK-LLAVE
077700     MOVE 'OPEN'                TO LK-ACCION
077800     CALL 'BEMERR01' USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
077900                            LK-LLAVE, LK-FILE-STATUS,
078000                            LK-FSE-STATUS
078100     MOVE 91                    TO RETURN-CODE
078200     PERFORM 900-CERRAR-ARCHIVOS
078300     STOP RUN.
078400 115-REPORTAR-ERROR-APERTURA-E.       EXIT.
078500
078600******************************************************************
078700*    PASO 1 AL 3: CARGA DE MAESTROS EN TABLAS INDEXADAS          *
078800******************************************************************
078900 200-CARGAR-TABLA-COMPANIAS SECTION.                              REQ-4471
079000     MOVE 0 TO WKS-CIA-CONTADOR
079100     READ COMPANIAS
079200          AT END CONTINUE
079300     END-READ
079400     PERFORM 201-CARGAR-UNA-COMPANIA UNTIL FS-COMPANIAS = 10
079500     MOVE WKS-CIA-CONTADOR      TO WKS-EST-TOT-COMPANIAS
079600     CLOSE COMPANIAS.
079700 200-CARGAR-TABLA-COMPANIAS-E.        EXIT.
079800
079900 201-CARGAR-UNA-COMPANIA SECTION.
080000     ADD 1 TO WKS-CIA-CONTADOR
080100     SET IDX-CIA TO WKS-CIA-CONTADOR
080200     MOVE CIA-NUMERO   TO WKS-CIA-NUM(IDX-CIA)
080300     MOVE CIA-NOMBRE   TO WKS-CIA-NOM(IDX-CIA)
080400     MOVE CIA-APROBADA TO WKS-CIA-APROB(IDX-CIA)
080500     READ COMPANIAS
080600          AT END CONTINUE
080700     END-READ.
080800 201-CARGAR-UNA-COMPANIA-E.           EXIT.
080900
081000 210-CARGAR-TABLA-TRABAJOS SECTION.                               REQ-4471
081100     MOVE 0 TO WKS-JOB-CONTADOR
081200     READ TRABAJOS
081300          AT END CONTINUE
081400     END-READ
081500     PERFORM 211-CARGAR-UN-TRABAJO UNTIL FS-TRABAJOS = 10
081600     CLOSE TRABAJOS.
081700 210-CARGAR-TABLA-TRABAJOS-E.         EXIT.
081800
081900 211-CARGAR-UN-TRABAJO SECTION.
082000     ADD 1 TO WKS-JOB-CONTADOR
082100     SET IDX-JOB TO WKS-JOB-CONTADOR
082200     MOVE JOB-NUMERO               TO WKS-JOB-NUM(IDX-JOB)
082300     MOVE JOB-EMPRESA-NUMERO       TO WKS-JOB-CIA(IDX-JOB)
082400     MOVE JOB-TITULO               TO WKS-JOB-TIT(IDX-JOB)
082500     MOVE JOB-DESCRIPCION          TO WKS-JOB-DESC(IDX-JOB)
082600     MOVE JOB-DESTREZAS-REQUERIDAS TO
082700          WKS-JOB-DESTREZ-REQ(IDX-JOB)
082800     MOVE JOB-DESTREZAS-PREFERIDAS TO
082900          WKS-JOB-DESTREZ-PREF(IDX-JOB)
083000     MOVE JOB-EXPERIENCIA-REQ      TO WKS-JOB-EXP-REQ(IDX-JOB)
083100     MOVE JOB-ESTADO               TO WKS-JOB-EST(IDX-JOB)
083200     IF JOB-ABIERTA
083300        ADD 1 TO WKS-EST-PLAZAS-ABIERTAS
083400     END-IF
083500     READ TRABAJOS
083600          AT END CONTINUE
083700     END-READ.
083800 211-CARGAR-UN-TRABAJO-E.             EXIT.
083900
084000 220-CARGAR-TABLA-CANDIDATOS SECTION.                             REQ-4471
084100     MOVE 0 TO WKS-CAND-CONTADOR
084200     READ CANDIDATOS
084300          AT END CONTINUE
084400     END-READ
084500     PERFORM 221-CARGAR-UN-CANDIDATO UNTIL FS-CANDIDATOS = 10
084600     MOVE WKS-CAND-CONTADOR     TO WKS-EST-TOT-CANDIDATOS
084700     CLOSE CANDIDATOS.
084800 220-CARGAR-TABLA-CANDIDATOS-E.       EXIT.
084900
085000 221-CARGAR-UN-CANDIDATO SECTION.
085100     ADD 1 TO WKS-CAND-CONTADOR
085200     SET IDX-CAND TO WKS-CAND-CONTADOR
085300     MOVE CAND-NUMERO     TO WKS-CAND-NUM(IDX-CAND)
085400     MOVE CAND-NOMBRE     TO WKS-CAND-NOM(IDX-CAND)
085500     MOVE CAND-CORREO     TO WKS-CAND-COR(IDX-CAND)
085600     MOVE CAND-TIPO-ASPIRANTE TO WKS-CAND-TIPO(IDX-CAND)
085700     MOVE CAND-FEC-NACIMIENTO TO WKS-CAND-NACIM(IDX-CAND)
085800     MOVE CAND-DESTREZAS  TO WKS-CAND-DESTREZ(IDX-CAND)
085900     MOVE CAND-LOGROS     TO WKS-CAND-LOGROS(IDX-CAND)
086000     READ CANDIDATOS
086100          AT END CONTINUE
086200     END-READ.
086300 221-CARGAR-UN-CANDIDATO-E.           EXIT.
086400
086500******************************************************************
086600*    PASO ADICIONAL: CARGA EL MAESTRO ACUMULATIVO DE SOLICITUDES *
086700*    PUNTUADAS PARA DUPLICADOS Y LA ESTADISTICA DE COLOCADOS.    *
086800*    LUEGO SE REABRE EN EXTEND PARA QUE 370- AGREGUE LOS NUEVOS  *
086900*    REGISTROS DE ESTA CORRIDA AL MISMO ARCHIVO.                 *
087000******************************************************************
087100 230-CARGAR-HISTORICO-PUNTUACIONES SECTION.                       REQ-4617
087200     MOVE 0 TO WKS-HIST-CONTADOR
087300     IF FS-SOLIC-PUNT = 35
087400        GO TO 230-REABRIR-EXTEND
087500     END-IF
087600     READ SOLIC-PUNTUADAS
087700          AT END CONTINUE
087800     END-READ
087900     PERFORM 231-CARGAR-UN-HISTORICO UNTIL FS-SOLIC-PUNT = 10
088000     CLOSE SOLIC-PUNTUADAS.
088100 230-REABRIR-EXTEND.
088200     OPEN EXTEND SOLIC-PUNTUADAS
088300     OPEN OUTPUT NOTIFICACIONES
088400     INITIATE RD-REPORTE-COLOCACION.
088500 230-CARGAR-HISTORICO-PUNTUACIONES-E. EXIT.
088600
088700 231-CARGAR-UN-HISTORICO SECTION.                                 REQ-4617
088800     ADD 1 TO WKS-HIST-CONTADOR
088900     SET IDX-HIST TO WKS-HIST-CONTADOR
089000     MOVE PUNT-CAND-NUMERO TO WKS-HIST-CAND(IDX-HIST)
089100     MOVE PUNT-JOB-NUMERO  TO WKS-HIST-JOB(IDX-HIST)
089200     MOVE PUNT-ESTADO      TO WKS-HIST-ESTADO(IDX-HIST)
089300     MOVE PUNT-APLIC-ANIO  TO WKS-HIST-ANIO(IDX-HIST)
089400     READ SOLIC-PUNTUADAS
089500          AT END CONTINUE
089600     END-READ.
089700 231-CARGAR-UN-HISTORICO-E.           EXIT.
089800
089900******************************************************************
090000*    PASO 4: LECTURA Y PUNTUACION DE SOLICITUDES                 *
090100******************************************************************
090200 300-PROCESAR-SOLICITUDES SECTION.
090300     READ SOLICITUDES
090400          AT END MOVE 'Y' TO WKS-FIN-SOLICITUDES
090500     END-READ
090600     PERFORM 301-PROCESAR-UNA-SOLICITUD
090700         UNTIL WKS-NO-HAY-MAS-SOLIC
090800     CLOSE SOLICITUDES.
090900 300-PROCESAR-SOLICITUDES-E.          EXIT.
091000
091100 301-PROCESAR-UNA-SOLICITUD SECTION.
091200     ADD 1 TO WKS-TOT-LEIDAS
091300     MOVE SOLI-CAND-NUMERO    TO WKS-SOL-CAND
091400     MOVE SOLI-JOB-NUMERO     TO WKS-SOL-JOB
091500     MOVE SOLI-FEC-APLICACION TO WKS-SOL-FECHA
091600     PERFORM 310-VALIDAR-SOLICITUD
091700     IF WKS-ES-DUPLICADA
091800        ADD 1 TO WKS-TOT-DUPLICADAS
091900     ELSE
092000        IF NOT WKS-ES-VALIDA
092100           ADD 1 TO WKS-TOT-INVALIDAS
092200        ELSE
092300           PERFORM 320-ANALIZAR-CANDIDATO
092400           PERFORM 330-VECTORIZAR-TRABAJO
092500           PERFORM 340-CALCULAR-SIMILITUD
092600           PERFORM 350-CALCULAR-PUNTUACION-AILS
092700           PERFORM 360-GENERAR-SUGERENCIAS
092800           PERFORM 370-ESCRIBIR-SOLICITUD-PUNTUADA
092900           PERFORM 380-ESCRIBIR-NOTIFICACION
093000        END-IF
093100     END-IF
093200     MOVE WKS-SOL-CAND TO WKS-ANT-CAND
093300     MOVE WKS-SOL-JOB  TO WKS-ANT-JOB
093400     READ SOLICITUDES
093500          AT END MOVE 'Y' TO WKS-FIN-SOLICITUDES
093600     END-READ.
093700 301-PROCESAR-UNA-SOLICITUD-E.        EXIT.
093800
093900******************************************************************
094000*    VALIDACION: DUPLICADA (ESTA CORRIDA U HISTORICO) O INVALIDA *
094100*    (PLAZA/CANDIDATO NO EXISTE, PLAZA NO ABIERTA, COMPANIA NO   *
094200*    APROBADA).  SOLICITUDES YA LLEGAN ORDENADAS POR PLAZA Y     *
094300*    CANDIDATO, POR LO QUE UN DUPLICADO DENTRO DE LA CORRIDA ES  *
094400*    SIEMPRE LA MISMA LLAVE QUE LA SOLICITUD INMEDIATA ANTERIOR. *
094500******************************************************************
094600 310-VALIDAR-SOLICITUD SECTION.
094700     MOVE 'N' TO WKS-SOL-ES-DUPLICADA
094800     MOVE 'N' TO WKS-SOL-ES-VALIDA
094900     IF WKS-SOL-CAND = WKS-ANT-CAND AND WKS-SOL-JOB = WKS-ANT-JOB
095000         AND WKS-TOT-LEIDAS > 1
095100        MOVE 'Y' TO WKS-SOL-ES-DUPLICADA
095200     ELSE
095300        PERFORM 311-BUSCAR-EN-HISTORICO
095400        IF WKS-ES-DUPLICADA
095500           CONTINUE
095600        ELSE
095700           PERFORM 312-VERIFICAR-PLAZA-Y-COMPANIA
095800        END-IF
095900     END-IF.
096000 310-VALIDAR-SOLICITUD-E.             EXIT.
096100
096200 311-BUSCAR-EN-HISTORICO SECTION.
096300     MOVE 'N' TO WKS-SOL-ES-DUPLICADA
096400     IF WKS-HIST-CONTADOR > 0
096500        SET IDX-HIST TO 1
096600        PERFORM 3111-COMPARAR-UN-HISTORICO
096700            UNTIL IDX-HIST > WKS-HIST-CONTADOR
096800               OR WKS-ES-DUPLICADA
096900     END-IF.
097000 311-BUSCAR-EN-HISTORICO-E.           EXIT.
097100
097200 3111-COMPARAR-UN-HISTORICO SECTION.
097300     IF WKS-HIST-CAND(IDX-HIST) = WKS-SOL-CAND AND
097400        WKS-HIST-JOB(IDX-HIST)  = WKS-SOL-JOB
097500        MOVE 'Y' TO WKS-SOL-ES-DUPLICADA
097600     END-IF
097700     SET IDX-HIST UP BY 1.
097800 3111-COMPARAR-UN-HISTORICO-E.        EXIT.
097900
098000 312-VERIFICAR-PLAZA-Y-COMPANIA SECTION.
098100     MOVE 'N' TO WKS-JOB-FUE-ENCONTRADO
098200     MOVE 'N' TO WKS-CAND-FUE-ENCONTRADO
098300     MOVE 'N' TO WKS-CIA-FUE-ENCONTRADA
098400     SEARCH ALL WKS-JOB-ITEM
098500         AT END CONTINUE
098600         WHEN WKS-JOB-NUM(IDX-JOB) = WKS-SOL-JOB
098700            MOVE 'Y' TO WKS-JOB-FUE-ENCONTRADO
098800            SET WKS-IDX-JOB-ENC TO IDX-JOB
098900     END-SEARCH
099000     SEARCH ALL WKS-CAND-ITEM
099100         AT END CONTINUE
099200         WHEN WKS-CAND-NUM(IDX-CAND) = WKS-SOL-CAND
099300            MOVE 'Y' TO WKS-CAND-FUE-ENCONTRADO
099400            SET WKS-IDX-CAND-ENC TO IDX-CAND
099500     END-SEARCH
099600     MOVE 'N' TO WKS-SOL-ES-VALIDA
099700     IF WKS-JOB-ENCONTRADO AND WKS-CAND-ENCONTRADO
099800        SET IDX-JOB TO WKS-IDX-JOB-ENC
099900        IF WKS-JOB-EST(IDX-JOB) = 'O'
100000           SEARCH ALL WKS-CIA-ITEM
100100               AT END CONTINUE
100200               WHEN WKS-CIA-NUM(IDX-CIA) = WKS-JOB-CIA(IDX-JOB)
100300                  MOVE 'Y' TO WKS-CIA-FUE-ENCONTRADA
100400                  SET WKS-IDX-CIA-ENC TO IDX-CIA
100500           END-SEARCH
100600           IF WKS-CIA-ENCONTRADA
100700              SET IDX-CIA TO WKS-IDX-CIA-ENC
100800              IF WKS-CIA-APROB(IDX-CIA) = 'Y'
100900                 MOVE 'Y' TO WKS-SOL-ES-VALIDA
101000              END-IF
101100           END-IF
101200        END-IF
101300     END-IF.
101400 312-VERIFICAR-PLAZA-Y-COMPANIA-E.    EXIT.
101500
101600******************************************************************
101700*    RESUME PARSER: DATOS DEL CANDIDATO (320-)                   *
101800******************************************************************
101900 320-ANALIZAR-CANDIDATO SECTION.                                  REQ-4471
102000     SET IDX-CAND TO WKS-IDX-CAND-ENC
102100     MOVE WKS-CAND-DESTREZ(IDX-CAND) TO WKS-AP-TEXTO
102200     MOVE 200 TO WKS-AP-LARGO
102300     PERFORM 610-PARTIR-CSV
102400     MOVE WKS-AP-CONTADOR TO WKS-DC-CONTADOR
102500     SET IDX-AP TO 1
102600     PERFORM 321-COPIAR-TOKEN-DESTREZA
102700         UNTIL IDX-AP > WKS-AP-CONTADOR
102800     PERFORM 322-CALC-ANIOS-EXPERIENCIA
102900     PERFORM 323-CALC-PUNTAJE-EDUCACION
103000     PERFORM 324-CALC-BONO-CERTIFICACION
103100     STRING WKS-CAND-DESTREZ(IDX-CAND) DELIMITED BY SIZE
103200            ' '                        DELIMITED BY SIZE
103300            WKS-CAND-LOGROS(IDX-CAND)  DELIMITED BY SIZE
103400            INTO WKS-CORPUS-CANDIDATO
103500     END-STRING
103600     MOVE 601 TO WKS-CORPUS-CAND-LARGO
103700     INSPECT WKS-CORPUS-CANDIDATO
103800             CONVERTING
103900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
104000             'abcdefghijklmnopqrstuvwxyz'.
104100 320-ANALIZAR-CANDIDATO-E.            EXIT.
104200
104300 321-COPIAR-TOKEN-DESTREZA SECTION.                               REQ-4471
104400     MOVE WKS-AP-TOKEN(IDX-AP)       TO WKS-DC-TEXTO(IDX-AP)
104500     MOVE WKS-AP-TOKEN-LARGO(IDX-AP) TO WKS-DC-LARGO(IDX-AP)
104600     SET IDX-AP UP BY 1.
104700 321-COPIAR-TOKEN-DESTREZA-E.          EXIT.
104800
104900 322-CALC-ANIOS-EXPERIENCIA SECTION.
105000     SET IDX-CAND TO WKS-IDX-CAND-ENC
105100     IF WKS-CAND-TIPO(IDX-CAND) = 'S'
105200        MOVE 0 TO WKS-CAND-ANIOS-EXP
105300     ELSE
105400        IF WKS-CAND-NACIM(IDX-CAND) = 0
105500           MOVE 2 TO WKS-CAND-ANIOS-EXP
105600        ELSE
105700           COMPUTE WKS-EDAD-CALCULADA =
105800                 WKS-ANIO-CORRIDA -
105900                 (WKS-CAND-NACIM(IDX-CAND) / 10000) - 22
106000           IF WKS-EDAD-CALCULADA < 0
106100              MOVE 0 TO WKS-CAND-ANIOS-EXP
106200           ELSE
106300              IF WKS-EDAD-CALCULADA > 20
106400                 MOVE 20 TO WKS-CAND-ANIOS-EXP
106500              ELSE
106600                 MOVE WKS-EDAD-CALCULADA TO WKS-CAND-ANIOS-EXP
106700              END-IF
106800           END-IF
106900        END-IF
107000     END-IF.
107100 322-CALC-ANIOS-EXPERIENCIA-E.        EXIT.
107200
107300 323-CALC-PUNTAJE-EDUCACION SECTION.
107400     SET IDX-CAND TO WKS-IDX-CAND-ENC
107500     EVALUATE WKS-CAND-TIPO(IDX-CAND)
107600        WHEN 'W'
107700           MOVE 10.00 TO WKS-CAND-PUNTAJE-EDUC
107800        WHEN 'S'
107900           MOVE 7.00  TO WKS-CAND-PUNTAJE-EDUC
108000        WHEN OTHER
108100           MOVE 5.00  TO WKS-CAND-PUNTAJE-EDUC
108200     END-EVALUATE.
108300 323-CALC-PUNTAJE-EDUCACION-E.        EXIT.
108400
108500******************************************************************
108600*    BONO DE CERTIFICACION: CUENTA MARCAS QUE APARECEN COMO      *
108700*    SUBCADENA DE LOS LOGROS, EN MINUSCULAS.                     *
108800******************************************************************
108900 324-CALC-BONO-CERTIFICACION SECTION.
109000     SET IDX-CAND TO WKS-IDX-CAND-ENC
109100     MOVE WKS-CAND-LOGROS(IDX-CAND) TO WKS-LOGROS-MINUS
109200     INSPECT WKS-LOGROS-MINUS
109300             CONVERTING
109400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
109500             'abcdefghijklmnopqrstuvwxyz'
109600     PERFORM 326-LARGO-DE-LOGROS
109700     MOVE 0 TO WKS-CAND-CONT-MARCAS
109800     IF WKS-LOGROS-MINUS-LARGO > 0
109900        SET IDX-PC TO 1
110000        PERFORM 3241-BUSCAR-UNA-MARCA
110100            UNTIL IDX-PC > 19
110200     END-IF
110300     COMPUTE WKS-CAND-BONO-CERT ROUNDED =
110400             WKS-CAND-CONT-MARCAS * 1.25
110500     IF WKS-CAND-BONO-CERT > 5.00
110600        MOVE 5.00 TO WKS-CAND-BONO-CERT
110700     END-IF.
110800 324-CALC-BONO-CERTIFICACION-E.       EXIT.
110900
111000 3241-BUSCAR-UNA-MARCA SECTION.
111100     MOVE WKS-MARCA-CERT(IDX-PC) TO WKS-SUB-A
111200     INSPECT WKS-SUB-A
111300             CONVERTING
111400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
111500             'abcdefghijklmnopqrstuvwxyz'
111600     PERFORM 325-LARGO-DE-CAMPO
111700     MOVE WKS-SUB-LIMITE TO WKS-SUB-A-LARGO
111800     MOVE WKS-LOGROS-MINUS TO WKS-SUB-B
111900     MOVE WKS-LOGROS-MINUS-LARGO TO WKS-SUB-B-LARGO
112000     PERFORM 630-ES-SUBCADENA
112100     IF WKS-SUB-ENCONTRADA
112200        ADD 1 TO WKS-CAND-CONT-MARCAS
112300     END-IF
112400     SET IDX-PC UP BY 1.
112500 3241-BUSCAR-UNA-MARCA-E.             EXIT.
112600
112700******************************************************************
112800*    CALCULA EL LARGO REAL (SIN ESPACIOS FINALES) DE WKS-SUB-A   *
112900******************************************************************
113000 325-LARGO-DE-CAMPO SECTION.
113100     MOVE 30 TO WKS-SUB-LIMITE
113200     PERFORM 3251-RETROCEDER-CAMPO
113300         UNTIL WKS-SUB-LIMITE = 0
113400            OR WKS-SUB-A(WKS-SUB-LIMITE:1) NOT = SPACE.
113500 325-LARGO-DE-CAMPO-E.                EXIT.
113600
113700 3251-RETROCEDER-CAMPO SECTION.
113800     SUBTRACT 1 FROM WKS-SUB-LIMITE.
113900 3251-RETROCEDER-CAMPO-E.             EXIT.
114000
114100******************************************************************
114200*    CALCULA EL LARGO REAL (SIN ESPACIOS FINALES) DE LOS LOGROS  *
114300*    DEL CANDIDATO, YA CONVERTIDOS A MINUSCULAS (WKS-LOGROS-      *
114400*    MINUS), PARA LA REGLA DE "LOGROS MENORES A 50 CARACTERES".  *
114500******************************************************************
114600 326-LARGO-DE-LOGROS SECTION.
114700     MOVE 400 TO WKS-LOGROS-MINUS-LARGO
114800     PERFORM 3261-RETROCEDER-LOGROS
114900         UNTIL WKS-LOGROS-MINUS-LARGO = 0
115000            OR WKS-LOGROS-MINUS(WKS-LOGROS-MINUS-LARGO:1)
115100               NOT = SPACE.
115200 326-LARGO-DE-LOGROS-E.               EXIT.
115300
115400 3261-RETROCEDER-LOGROS SECTION.
115500     SUBTRACT 1 FROM WKS-LOGROS-MINUS-LARGO.
115600 3261-RETROCEDER-LOGROS-E.            EXIT.
115700
115800******************************************************************
115900*    JOB VECTORIZER (330-)                                       *
116000******************************************************************
116100 330-VECTORIZAR-TRABAJO SECTION.                                  REQ-4471
116200     SET IDX-JOB TO WKS-IDX-JOB-ENC
116300     MOVE WKS-JOB-DESTREZ-REQ(IDX-JOB) TO WKS-AP-TEXTO
116400     MOVE 200 TO WKS-AP-LARGO
116500     PERFORM 610-PARTIR-CSV
116600     MOVE WKS-AP-CONTADOR TO WKS-DR-CONTADOR
116700     SET IDX-AP TO 1
116800     PERFORM 3301-COPIAR-TOKEN-REQUERIDA
116900         UNTIL IDX-AP > WKS-AP-CONTADOR
117000     MOVE WKS-JOB-DESTREZ-PREF(IDX-JOB) TO WKS-AP-TEXTO
117100     MOVE 200 TO WKS-AP-LARGO
117200     PERFORM 610-PARTIR-CSV
117300     MOVE WKS-AP-CONTADOR TO WKS-DP-CONTADOR
117400     SET IDX-AP TO 1
117500     PERFORM 3302-COPIAR-TOKEN-PREFERIDA
117600         UNTIL IDX-AP > WKS-AP-CONTADOR
117700     STRING WKS-JOB-TIT(IDX-JOB)          DELIMITED BY SIZE
117800            ' '                           DELIMITED BY SIZE
117900            WKS-JOB-DESC(IDX-JOB)         DELIMITED BY SIZE
118000            ' '                           DELIMITED BY SIZE
118100            WKS-JOB-DESTREZ-REQ(IDX-JOB)  DELIMITED BY SIZE
118200            ' '                           DELIMITED BY SIZE
118300            WKS-JOB-DESTREZ-PREF(IDX-JOB) DELIMITED BY SIZE
118400            INTO WKS-CORPUS-TRABAJO
118500     END-STRING
118600     MOVE 1243 TO WKS-CORPUS-JOB-LARGO
118700     INSPECT WKS-CORPUS-TRABAJO
118800             CONVERTING
118900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
119000             'abcdefghijklmnopqrstuvwxyz'
119100     PERFORM 332-EXTRAER-PALABRAS-CLAVE.
119200 330-VECTORIZAR-TRABAJO-E.            EXIT.
119300
119400 3301-COPIAR-TOKEN-REQUERIDA SECTION.
119500     MOVE WKS-AP-TOKEN(IDX-AP)       TO WKS-DR-TEXTO(IDX-AP)
119600     MOVE WKS-AP-TOKEN-LARGO(IDX-AP) TO WKS-DR-LARGO(IDX-AP)
119700     SET IDX-AP UP BY 1.
119800 3301-COPIAR-TOKEN-REQUERIDA-E.        EXIT.
119900
120000 3302-COPIAR-TOKEN-PREFERIDA SECTION.
120100     MOVE WKS-AP-TOKEN(IDX-AP)       TO WKS-DP-TEXTO(IDX-AP)
120200     MOVE WKS-AP-TOKEN-LARGO(IDX-AP) TO WKS-DP-LARGO(IDX-AP)
120300     SET IDX-AP UP BY 1.
120400 3302-COPIAR-TOKEN-PREFERIDA-E.        EXIT.
120500
120600******************************************************************
120700*    TOKENIZA EL CORPUS DE LA PLAZA, FILTRA PALABRAS VACIAS Y    *
120800*    DEJA LAS PALABRAS CLAVE UNICAS EN WKS-TABLA-PALABRAS-CLAVE. *
120900******************************************************************
121000 332-EXTRAER-PALABRAS-CLAVE SECTION.                              REQ-4502
121100     MOVE 0 TO WKS-PC-CONTADOR
121200     MOVE 1 TO WKS-AP-PUNTERO
121300     PERFORM 3321-TOKENIZAR-UNA-PALABRA
121400         UNTIL WKS-AP-PUNTERO > WKS-CORPUS-JOB-LARGO.
121500 332-EXTRAER-PALABRAS-CLAVE-E.        EXIT.
121600
121700 3321-TOKENIZAR-UNA-PALABRA SECTION.
121800     MOVE SPACES TO WKS-AP-CAMPO
121900     UNSTRING WKS-CORPUS-TRABAJO(1:WKS-CORPUS-JOB-LARGO)
122000         DELIMITED BY SPACE OR ',' OR ';' OR ':' OR '.' OR
122100                      '!' OR '?' OR '(' OR ')' OR '[' OR ']'
122200                      OR '{' OR '}' OR '"'
122300         INTO WKS-AP-CAMPO
122400         WITH POINTER WKS-AP-PUNTERO
122500     END-UNSTRING
122600     IF WKS-AP-CAMPO NOT = SPACES
122700        PERFORM 333-AGREGAR-PALABRA-CLAVE
122800     END-IF.
122900 3321-TOKENIZAR-UNA-PALABRA-E.         EXIT.
123000
123100 333-AGREGAR-PALABRA-CLAVE SECTION.
123200     MOVE WKS-AP-CAMPO TO WKS-SUB-A
123300     PERFORM 325-LARGO-DE-CAMPO
123400     IF WKS-SUB-LIMITE > 2
123500        PERFORM 334-ES-PALABRA-VACIA-BASE
123600        IF NOT WKS-SUB-ENCONTRADA
123700           PERFORM 335-YA-EXISTE-EN-CLAVE
123800           IF NOT WKS-SUB-ENCONTRADA
123900              ADD 1 TO WKS-PC-CONTADOR
124000              SET IDX-PC TO WKS-PC-CONTADOR
124100              MOVE WKS-AP-CAMPO    TO WKS-PC-TEXTO(IDX-PC)
124200              MOVE WKS-SUB-LIMITE  TO WKS-PC-LARGO(IDX-PC)
124300           END-IF
124400        END-IF
124500     END-IF.
124600 333-AGREGAR-PALABRA-CLAVE-E.         EXIT.
124700
124800 334-ES-PALABRA-VACIA-BASE SECTION.
124900     MOVE 'N' TO WKS-SUB-RESULTADO
125000     SET IDX-PC TO 1
125100     PERFORM 3341-COMPARAR-UNA-VACIA-BASE
125200         UNTIL IDX-PC > 30 OR WKS-SUB-ENCONTRADA.
125300 334-ES-PALABRA-VACIA-BASE-E.         EXIT.
125400
125500 3341-COMPARAR-UNA-VACIA-BASE SECTION.
125600     IF WKS-AP-CAMPO(1:WKS-SUB-LIMITE) = WKS-SW-BASE(IDX-PC)
125700        (1:WKS-SUB-LIMITE)
125800        AND WKS-SW-BASE(IDX-PC)(WKS-SUB-LIMITE + 1:1) = SPACE
125900        MOVE 'Y' TO WKS-SUB-RESULTADO
126000     END-IF
126100     SET IDX-PC UP BY 1.
126200 3341-COMPARAR-UNA-VACIA-BASE-E.       EXIT.
126300
126400 335-YA-EXISTE-EN-CLAVE SECTION.
126500     MOVE 'N' TO WKS-SUB-RESULTADO
126600     IF WKS-PC-CONTADOR > 0
126700        SET IDX-PC TO 1
126800        PERFORM 3351-COMPARAR-UNA-CLAVE
126900            UNTIL IDX-PC > WKS-PC-CONTADOR OR WKS-SUB-ENCONTRADA
127000     END-IF.
127100 335-YA-EXISTE-EN-CLAVE-E.            EXIT.
127200
127300 3351-COMPARAR-UNA-CLAVE SECTION.
127400     IF WKS-PC-TEXTO(IDX-PC)(1:WKS-SUB-LIMITE) =
127500        WKS-AP-CAMPO(1:WKS-SUB-LIMITE)
127600        AND WKS-PC-LARGO(IDX-PC) = WKS-SUB-LIMITE
127700        MOVE 'Y' TO WKS-SUB-RESULTADO
127800     END-IF
127900     SET IDX-PC UP BY 1.
128000 3351-COMPARAR-UNA-CLAVE-E.            EXIT.
128100
128200******************************************************************
128300*    SIMILARITY CALCULATOR: TF-IDF COSENO SOBRE 2 DOCUMENTOS     *
128400*    (CORPUS DEL CANDIDATO Y CORPUS DE LA PLAZA).  COMO SOLO HAY *
128500*    2 DOCUMENTOS EL IDF SOLO TOMA DOS VALORES POSIBLES (DF=1 O  *
128600*    DF=2), POR LO QUE SE USAN LAS CONSTANTES WKS-IDF-UN-DOC Y   *
128700*    WKS-IDF-DOS-DOC EN LUGAR DE CALCULAR UN LOGARITMO.          *
128800******************************************************************
128900 340-CALCULAR-SIMILITUD SECTION.                                  REQ-4502
129000     MOVE 0 TO WKS-VOC-CONTADOR
129100     MOVE 0 TO WKS-TOTAL-TOK-CAND
129200     MOVE 0 TO WKS-TOTAL-TOK-JOB
129300     MOVE ZEROS TO WKS-SIMILITUD
129400     IF WKS-CORPUS-CANDIDATO = SPACES OR
129500        WKS-CORPUS-TRABAJO   = SPACES
129600        GO TO 340-CALCULAR-SIMILITUD-E
129700     END-IF
129800     MOVE WKS-CORPUS-CANDIDATO     TO WKS-CORPUS-ACTUAL
129900     MOVE WKS-CORPUS-CAND-LARGO    TO WKS-CORPUS-ACTUAL-LARGO
130000     MOVE 'C'                      TO WKS-IND-DOC
130100     PERFORM 341-TOKENIZAR-EXTENDIDO
130200     MOVE WKS-CORPUS-TRABAJO       TO WKS-CORPUS-ACTUAL
130300     MOVE WKS-CORPUS-JOB-LARGO     TO WKS-CORPUS-ACTUAL-LARGO
130400     MOVE 'J'                      TO WKS-IND-DOC
130500     PERFORM 341-TOKENIZAR-EXTENDIDO
130600     PERFORM 343-CALC-TF-IDF
130700     PERFORM 345-CALC-NORMA.
130800 340-CALCULAR-SIMILITUD-E.            EXIT.
130900
131000******************************************************************
131100*    TOKENIZA EL CORPUS CARGADO EN WKS-CORPUS-ACTUAL CON LA      *
131200*    LISTA EXTENDIDA DE DELIMITADORES Y PALABRAS VACIAS,         *
131300*    ACUMULANDO FRECUENCIAS EN EL VOCABULARIO CONJUNTO.          *
131400*    WKS-IND-DOC = 'C' CANDIDATO, 'J' PLAZA (CARGADO POR 340-).  *
131500******************************************************************
131600 341-TOKENIZAR-EXTENDIDO SECTION.                                 REQ-4502
131700     MOVE 1 TO WKS-AP-PUNTERO
131800     PERFORM 3411-TOKENIZAR-UN-TERMINO
131900         UNTIL WKS-AP-PUNTERO > WKS-CORPUS-ACTUAL-LARGO.
132000 341-TOKENIZAR-EXTENDIDO-E.           EXIT.
132100
132200 3411-TOKENIZAR-UN-TERMINO SECTION.
132300     MOVE SPACES TO WKS-AP-CAMPO
132400     UNSTRING WKS-CORPUS-ACTUAL(1:WKS-CORPUS-ACTUAL-LARGO)
132500         DELIMITED BY SPACE OR ',' OR ';' OR ':' OR '.' OR
132600                      '!' OR '?' OR '(' OR ')' OR '[' OR ']'
132700                      OR '{' OR '}' OR '"' OR '-' OR '/'
132800         INTO WKS-AP-CAMPO
132900         WITH POINTER WKS-AP-PUNTERO
133000     END-UNSTRING
133100     IF WKS-AP-CAMPO NOT = SPACES
133200        PERFORM 342-AGREGAR-AL-VOCABULARIO
133300     END-IF.
133400 3411-TOKENIZAR-UN-TERMINO-E.          EXIT.
133500
133600******************************************************************
133700*    FILTRA PALABRAS VACIAS (BASE + EXTENDIDA) Y ACUMULA LA      *
133800*    FRECUENCIA DEL TOKEN EN EL VOCABULARIO CONJUNTO CANDIDATO/  *
133900*    PLAZA, SEGUN WKS-IND-DOC.                                   *
134000******************************************************************
134100 342-AGREGAR-AL-VOCABULARIO SECTION.                              REQ-4502
134200     MOVE WKS-AP-CAMPO TO WKS-SUB-A
134300     PERFORM 325-LARGO-DE-CAMPO
134400     IF WKS-SUB-LIMITE > 2
134500        PERFORM 334-ES-PALABRA-VACIA-BASE
134600        IF NOT WKS-SUB-ENCONTRADA
134700           PERFORM 347-ES-PALABRA-VACIA-EXT
134800           IF NOT WKS-SUB-ENCONTRADA
134900              IF WKS-IND-ES-CANDIDATO
135000                 ADD 1 TO WKS-TOTAL-TOK-CAND
135100              ELSE
135200                 ADD 1 TO WKS-TOTAL-TOK-JOB
135300              END-IF
135400              PERFORM 348-UBICAR-EN-VOCABULARIO
135500           END-IF
135600        END-IF
135700     END-IF.
135800 342-AGREGAR-AL-VOCABULARIO-E.        EXIT.
135900
136000 347-ES-PALABRA-VACIA-EXT SECTION.
136100     MOVE 'N' TO WKS-SUB-RESULTADO
136200     SET IDX-PC TO 1
136300     PERFORM 3471-COMPARAR-UNA-VACIA-EXT
136400         UNTIL IDX-PC > 6 OR WKS-SUB-ENCONTRADA.
136500 347-ES-PALABRA-VACIA-EXT-E.          EXIT.
136600
136700 3471-COMPARAR-UNA-VACIA-EXT SECTION.
136800     IF WKS-AP-CAMPO(1:WKS-SUB-LIMITE) = WKS-SW-EXT(IDX-PC)
136900        (1:WKS-SUB-LIMITE)
137000        AND WKS-SW-EXT(IDX-PC)(WKS-SUB-LIMITE + 1:1) = SPACE
137100        MOVE 'Y' TO WKS-SUB-RESULTADO
137200     END-IF
137300     SET IDX-PC UP BY 1.
137400 3471-COMPARAR-UNA-VACIA-EXT-E.        EXIT.
137500
137600******************************************************************
137700*    BUSCA EL TOKEN EN EL VOCABULARIO; SI YA EXISTE SUMA LA      *
137800*    FRECUENCIA DEL DOCUMENTO ACTUAL, SI NO, AGREGA UNA ENTRADA  *
137900*    NUEVA.                                                      *
138000******************************************************************
138100 348-UBICAR-EN-VOCABULARIO SECTION.                               REQ-4502
138200     MOVE 'N' TO WKS-SUB-RESULTADO
138300     IF WKS-VOC-CONTADOR > 0
138400        SET IDX-VOC TO 1
138500        PERFORM 3481-COMPARAR-UN-VOCABULARIO
138600            UNTIL IDX-VOC > WKS-VOC-CONTADOR OR WKS-SUB-ENCONTRADA
138700     END-IF
138800     IF WKS-SUB-ENCONTRADA
138900        SET IDX-VOC DOWN BY 1
139000        IF WKS-IND-ES-CANDIDATO
139100           ADD 1 TO WKS-VOC-FREQ-CAND(IDX-VOC)
139200        ELSE
139300           ADD 1 TO WKS-VOC-FREQ-JOB(IDX-VOC)
139400        END-IF
139500     ELSE
139600        IF WKS-VOC-CONTADOR < 300
139700           ADD 1 TO WKS-VOC-CONTADOR
139800           SET IDX-VOC TO WKS-VOC-CONTADOR
139900           MOVE WKS-AP-CAMPO   TO WKS-VOC-TERMINO(IDX-VOC)
140000           MOVE WKS-SUB-LIMITE TO WKS-VOC-LARGO(IDX-VOC)
140100           MOVE 0 TO WKS-VOC-FREQ-CAND(IDX-VOC)
140200           MOVE 0 TO WKS-VOC-FREQ-JOB(IDX-VOC)
140300           IF WKS-IND-ES-CANDIDATO
140400              MOVE 1 TO WKS-VOC-FREQ-CAND(IDX-VOC)
140500           ELSE
140600              MOVE 1 TO WKS-VOC-FREQ-JOB(IDX-VOC)
140700           END-IF
140800        END-IF
140900     END-IF.
141000 348-UBICAR-EN-VOCABULARIO-E.         EXIT.
141100
141200 3481-COMPARAR-UN-VOCABULARIO SECTION.
141300     IF WKS-VOC-TERMINO(IDX-VOC)(1:WKS-SUB-LIMITE) =
141400        WKS-AP-CAMPO(1:WKS-SUB-LIMITE)
141500        AND WKS-VOC-LARGO(IDX-VOC) = WKS-SUB-LIMITE
141600        MOVE 'Y' TO WKS-SUB-RESULTADO
141700     END-IF
141800     SET IDX-VOC UP BY 1.
141900 3481-COMPARAR-UN-VOCABULARIO-E.       EXIT.
142000
142100******************************************************************
142200*    CALCULA TF*IDF PARA CADA TERMINO DEL VOCABULARIO CONJUNTO,  *
142300*    ACUMULANDO EL PRODUCTO PUNTO Y LA SUMA DE CUADRADOS DE CADA *
142400*    VECTOR (NECESARIOS PARA LA NORMA EN 345-).  EL IDF ES UNA   *
142500*    DE LAS DOS CONSTANTES PRECALCULADAS PORQUE SOLO HAY DOS     *
142600*    DOCUMENTOS EN EL CORPUS (EL CANDIDATO Y LA PLAZA).          *
142700******************************************************************
142800 343-CALC-TF-IDF SECTION.                                         REQ-4502
142900     MOVE ZEROS TO WKS-PRODUCTO-PUNTO
143000     MOVE ZEROS TO WKS-SUMA-CUAD-CAND
143100     MOVE ZEROS TO WKS-SUMA-CUAD-JOB
143200     IF WKS-VOC-CONTADOR > 0
143300        SET IDX-VOC TO 1
143400        PERFORM 3431-CALC-TF-IDF-UN-TERMINO
143500            UNTIL IDX-VOC > WKS-VOC-CONTADOR
143600     END-IF.
143700 343-CALC-TF-IDF-E.                   EXIT.
143800
143900 3431-CALC-TF-IDF-UN-TERMINO SECTION.
144000     MOVE ZEROS TO WKS-TF-CAND
144100     MOVE ZEROS TO WKS-TF-JOB
144200     IF WKS-TOTAL-TOK-CAND > 0
144300        COMPUTE WKS-TF-CAND ROUNDED =
144400            WKS-VOC-FREQ-CAND(IDX-VOC) / WKS-TOTAL-TOK-CAND
144500     END-IF
144600     IF WKS-TOTAL-TOK-JOB > 0
144700        COMPUTE WKS-TF-JOB ROUNDED =
144800            WKS-VOC-FREQ-JOB(IDX-VOC) / WKS-TOTAL-TOK-JOB
144900     END-IF
145000     IF WKS-VOC-FREQ-CAND(IDX-VOC) > 0 AND
145100        WKS-VOC-FREQ-JOB(IDX-VOC) > 0
145200        MOVE WKS-IDF-DOS-DOC TO WKS-IDF-TERMINO
145300     ELSE
145400        MOVE WKS-IDF-UN-DOC  TO WKS-IDF-TERMINO
145500     END-IF
145600     COMPUTE WKS-VEC-CAND ROUNDED =
145700             WKS-TF-CAND * WKS-IDF-TERMINO
145800     COMPUTE WKS-VEC-JOB ROUNDED =
145900             WKS-TF-JOB * WKS-IDF-TERMINO
146000     COMPUTE WKS-PRODUCTO-PUNTO ROUNDED =
146100             WKS-PRODUCTO-PUNTO +
146200             (WKS-VEC-CAND * WKS-VEC-JOB)
146300     COMPUTE WKS-SUMA-CUAD-CAND ROUNDED =
146400             WKS-SUMA-CUAD-CAND + (WKS-VEC-CAND * WKS-VEC-CAND)
146500     COMPUTE WKS-SUMA-CUAD-JOB ROUNDED =
146600             WKS-SUMA-CUAD-JOB + (WKS-VEC-JOB * WKS-VEC-JOB)
146700     SET IDX-VOC UP BY 1.
146800 3431-CALC-TF-IDF-UN-TERMINO-E.        EXIT.
146900
147000******************************************************************
147100*    NORMA DE CADA VECTOR (RAIZ DE LA SUMA DE CUADRADOS) Y       *
147200*    SIMILITUD COSENO = PRODUCTO PUNTO / (NORMA-CAND*NORMA-JOB). *
147300******************************************************************
147400 345-CALC-NORMA SECTION.
147500     MOVE WKS-SUMA-CUAD-CAND TO WKS-RAIZ-ENTRADA
147600     PERFORM 346-RAIZ-CUADRADA
147700     MOVE WKS-RAIZ-RESULTADO TO WKS-NORMA-CAND
147800     MOVE WKS-SUMA-CUAD-JOB TO WKS-RAIZ-ENTRADA
147900     PERFORM 346-RAIZ-CUADRADA
148000     MOVE WKS-RAIZ-RESULTADO TO WKS-NORMA-JOB
148100     MOVE ZEROS TO WKS-SIMILITUD
148200     IF WKS-NORMA-CAND > 0 AND WKS-NORMA-JOB > 0
148300        COMPUTE WKS-SIMILITUD ROUNDED =
148400                WKS-PRODUCTO-PUNTO /
148500                (WKS-NORMA-CAND * WKS-NORMA-JOB)
148600     END-IF
148700     IF WKS-SIMILITUD > 1.0000
148800        MOVE 1.0000 TO WKS-SIMILITUD
148900     END-IF.
149000 345-CALC-NORMA-E.                    EXIT.
149100
149200******************************************************************
149300*    RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (10           *
149400*    ITERACIONES SON SUFICIENTES PARA LA PRECISION REQUERIDA).   *
149500*    ESTE SHOP NO PERMITE FUNCIONES INTRINSECAS EN LOS BATCH DE  *
149600*    PRODUCCION (VER ESTANDAR DE PROGRAMACION, SEC. 4).          *
149700******************************************************************
149800 346-RAIZ-CUADRADA SECTION.
149900     IF WKS-RAIZ-ENTRADA = ZEROS
150000        MOVE ZEROS TO WKS-RAIZ-RESULTADO
150100     ELSE
150200        MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO
150300        PERFORM 3461-ITERAR-NEWTON 10 TIMES
150400     END-IF.
150500 346-RAIZ-CUADRADA-E.                 EXIT.
150600
150700 3461-ITERAR-NEWTON SECTION.
150800     COMPUTE WKS-RAIZ-RESULTADO ROUNDED =
150900             (WKS-RAIZ-RESULTADO +
151000              (WKS-RAIZ-ENTRADA / WKS-RAIZ-RESULTADO)) / 2.
151100 3461-ITERAR-NEWTON-E.                EXIT.
151200
151300******************************************************************
151400*    MOTOR DE PUNTUACION AILS: SEIS COMPONENTES PONDERADOS QUE   *
151500*    SUMAN 100 PUNTOS (350-).                                    *
151600******************************************************************
151700 350-CALCULAR-PUNTUACION-AILS SECTION.                            REQ-4471
151800     PERFORM 351-PUNTAJE-DESTREZAS
151900     PERFORM 352-PUNTAJE-PALABRAS-CLAVE
152000     PERFORM 353-PUNTAJE-EXPERIENCIA
152100     PERFORM 354-PUNTAJE-EDUCACION
152200     PERFORM 355-PUNTAJE-PROYECTOS
152300     PERFORM 356-PUNTAJE-CERTIFICACION
152400     PERFORM 357-TOTALIZAR-Y-CLASIFICAR.
152500 350-CALCULAR-PUNTUACION-AILS-E.      EXIT.
152600
152700******************************************************************
152800*    COMPONENTE 1, MAXIMO 40: DESTREZAS REQUERIDAS (35 PTS) MAS  *
152900*    DESTREZAS PREFERIDAS (5 PTS).  UNA DESTREZA COINCIDE SI     *
153000*    CUALQUIERA DE LAS DOS CADENAS CONTIENE A LA OTRA.           *
153100******************************************************************
153200 351-PUNTAJE-DESTREZAS SECTION.                                   REQ-4471
153300     MOVE WKS-DR-CONTADOR  TO WKS-REQ-TOTAL
153400     MOVE WKS-DP-CONTADOR  TO WKS-PREF-TOTAL
153500     MOVE 0 TO WKS-REQ-COINCIDEN
153600     MOVE 0 TO WKS-PREF-COINCIDEN
153700     MOVE 0 TO WKS-FALTA-CONTADOR
153800     IF WKS-REQ-TOTAL = 0
153900        MOVE 20.00 TO WKS-COMP-DESTREZAS
154000     ELSE
154100        SET IDX-DR TO 1
154200        PERFORM 3511-EVALUAR-DESTREZA-REQ
154300            UNTIL IDX-DR > WKS-REQ-TOTAL
154400        IF WKS-PREF-TOTAL > 0
154500           SET IDX-DP TO 1
154600           PERFORM 3513-EVALUAR-DESTREZA-PREF
154700               UNTIL IDX-DP > WKS-PREF-TOTAL
154800        END-IF
154900        PERFORM 3515-CALC-COMPONENTE-DESTREZAS
155000     END-IF.
155100 351-PUNTAJE-DESTREZAS-E.             EXIT.
155200
155300 3511-EVALUAR-DESTREZA-REQ SECTION.
155400     MOVE WKS-DR-TEXTO(IDX-DR) TO WKS-SUB-A
155500     MOVE WKS-DR-LARGO(IDX-DR) TO WKS-SUB-A-LARGO
155600     MOVE 'N' TO WKS-SUB-RESULTADO
155700     IF WKS-DC-CONTADOR > 0
155800        SET IDX-DC TO 1
155900        PERFORM 3512-COMPARAR-REQ-CON-CANDIDATO
156000            UNTIL IDX-DC > WKS-DC-CONTADOR OR WKS-SUB-ENCONTRADA
156100     END-IF
156200     IF WKS-SUB-ENCONTRADA
156300        ADD 1 TO WKS-REQ-COINCIDEN
156400     ELSE
156500        IF WKS-FALTA-CONTADOR < 3
156600           ADD 1 TO WKS-FALTA-CONTADOR
156700           MOVE WKS-DR-TEXTO(IDX-DR)
156800                TO WKS-FALTA-ITEM(WKS-FALTA-CONTADOR)
156900        END-IF
157000     END-IF
157100     SET IDX-DR UP BY 1.
157200 3511-EVALUAR-DESTREZA-REQ-E.         EXIT.
157300
157400 3512-COMPARAR-REQ-CON-CANDIDATO SECTION.
157500     MOVE WKS-DC-TEXTO(IDX-DC) TO WKS-SUB-B
157600     MOVE WKS-DC-LARGO(IDX-DC) TO WKS-SUB-B-LARGO
157700     PERFORM 630-ES-SUBCADENA
157800     IF NOT WKS-SUB-ENCONTRADA
157900        MOVE WKS-DC-TEXTO(IDX-DC) TO WKS-SUB-A
158000        MOVE WKS-DC-LARGO(IDX-DC) TO WKS-SUB-A-LARGO
158100        MOVE WKS-DR-TEXTO(IDX-DR) TO WKS-SUB-B
158200        MOVE WKS-DR-LARGO(IDX-DR) TO WKS-SUB-B-LARGO
158300        PERFORM 630-ES-SUBCADENA
158400        MOVE WKS-DR-TEXTO(IDX-DR) TO WKS-SUB-A
158500        MOVE WKS-DR-LARGO(IDX-DR) TO WKS-SUB-A-LARGO
158600     END-IF
158700     SET IDX-DC UP BY 1.
158800 3512-COMPARAR-REQ-CON-CANDIDATO-E.   EXIT.
158900
159000 3513-EVALUAR-DESTREZA-PREF SECTION.
159100     MOVE WKS-DP-TEXTO(IDX-DP) TO WKS-SUB-A
159200     MOVE WKS-DP-LARGO(IDX-DP) TO WKS-SUB-A-LARGO
159300     MOVE 'N' TO WKS-SUB-RESULTADO
159400     IF WKS-DC-CONTADOR > 0
159500        SET IDX-DC TO 1
159600        PERFORM 3514-COMPARAR-PREF-CON-CANDIDATO
159700            UNTIL IDX-DC > WKS-DC-CONTADOR OR WKS-SUB-ENCONTRADA
159800     END-IF
159900     IF WKS-SUB-ENCONTRADA
160000        ADD 1 TO WKS-PREF-COINCIDEN
160100     END-IF
160200     SET IDX-DP UP BY 1.
160300 3513-EVALUAR-DESTREZA-PREF-E.        EXIT.
160400
160500 3514-COMPARAR-PREF-CON-CANDIDATO SECTION.
160600     MOVE WKS-DC-TEXTO(IDX-DC) TO WKS-SUB-B
160700     MOVE WKS-DC-LARGO(IDX-DC) TO WKS-SUB-B-LARGO
160800     PERFORM 630-ES-SUBCADENA
160900     IF NOT WKS-SUB-ENCONTRADA
161000        MOVE WKS-DC-TEXTO(IDX-DC) TO WKS-SUB-A
161100        MOVE WKS-DC-LARGO(IDX-DC) TO WKS-SUB-A-LARGO
161200        MOVE WKS-DP-TEXTO(IDX-DP) TO WKS-SUB-B
161300        MOVE WKS-DP-LARGO(IDX-DP) TO WKS-SUB-B-LARGO
161400        PERFORM 630-ES-SUBCADENA
161500        MOVE WKS-DP-TEXTO(IDX-DP) TO WKS-SUB-A
161600        MOVE WKS-DP-LARGO(IDX-DP) TO WKS-SUB-A-LARGO
161700     END-IF
161800     SET IDX-DC UP BY 1.
161900 3514-COMPARAR-PREF-CON-CANDIDATO-E.  EXIT.
162000
162100 3515-CALC-COMPONENTE-DESTREZAS SECTION.
162200     COMPUTE WKS-COMP-DESTREZAS ROUNDED =
162300         (WKS-REQ-COINCIDEN / WKS-REQ-TOTAL) * 35
162400     IF WKS-PREF-TOTAL > 0
162500        COMPUTE WKS-COMP-DESTREZAS ROUNDED =
162600            WKS-COMP-DESTREZAS +
162700            ((WKS-PREF-COINCIDEN / WKS-PREF-TOTAL) * 5)
162800     END-IF
162900     IF WKS-COMP-DESTREZAS > 40.00
163000        MOVE 40.00 TO WKS-COMP-DESTREZAS
163100     END-IF.
163200 3515-CALC-COMPONENTE-DESTREZAS-E.    EXIT.
163300
163400******************************************************************
163500*    COMPONENTE 2, MAXIMO 20: SIMILITUD DE PALABRAS CLAVE        *
163600*    (COSENO TF-IDF, YA CALCULADO EN WKS-SIMILITUD POR 340-).    *
163700******************************************************************
163800 352-PUNTAJE-PALABRAS-CLAVE SECTION.                              REQ-4502
163900     COMPUTE WKS-COMP-PALABRAS ROUNDED = WKS-SIMILITUD * 20.
164000 352-PUNTAJE-PALABRAS-CLAVE-E.        EXIT.
164100
164200******************************************************************
164300*    COMPONENTE 3, MAXIMO 15: EXPERIENCIA.                       *
164400******************************************************************
164500 353-PUNTAJE-EXPERIENCIA SECTION.                                 REQ-4471
164600     SET IDX-JOB TO WKS-IDX-JOB-ENC
164700     IF WKS-JOB-EXP-REQ(IDX-JOB) = 0 OR
164800        WKS-CAND-ANIOS-EXP NOT < WKS-JOB-EXP-REQ(IDX-JOB)
164900        MOVE 15.00 TO WKS-COMP-EXPERIENCIA
165000     ELSE
165100        COMPUTE WKS-COMP-EXPERIENCIA ROUNDED =
165200            (WKS-CAND-ANIOS-EXP / WKS-JOB-EXP-REQ(IDX-JOB)) * 15
165300     END-IF.
165400 353-PUNTAJE-EXPERIENCIA-E.           EXIT.
165500
165600******************************************************************
165700*    COMPONENTE 4, MAXIMO 10: EDUCACION (DEL RESUME PARSER).     *
165800******************************************************************
165900 354-PUNTAJE-EDUCACION SECTION.                                   REQ-4471
166000     MOVE WKS-CAND-PUNTAJE-EDUC TO WKS-COMP-EDUCACION.
166100 354-PUNTAJE-EDUCACION-E.             EXIT.
166200
166300******************************************************************
166400*    COMPONENTE 5, MAXIMO 10: RELEVANCIA DE PROYECTOS.  CUENTA   *
166500*    CUANTAS PALABRAS CLAVE DE LA PLAZA (332-) APARECEN COMO     *
166600*    SUBCADENA DE LOS LOGROS DEL CANDIDATO EN MINUSCULAS.        *
166700******************************************************************
166800 355-PUNTAJE-PROYECTOS SECTION.                                   REQ-4502
166900     MOVE 0 TO WKS-PROY-COINCIDEN
167000     IF WKS-PC-CONTADOR = 0
167100        MOVE 5.00 TO WKS-COMP-PROYECTOS
167200     ELSE
167300        SET IDX-PC TO 1
167400        PERFORM 3551-EVALUAR-PALABRA-EN-LOGROS
167500            UNTIL IDX-PC > WKS-PC-CONTADOR
167600        COMPUTE WKS-COMP-PROYECTOS ROUNDED =
167700            (WKS-PROY-COINCIDEN / WKS-PC-CONTADOR) * 30
167800        IF WKS-COMP-PROYECTOS > 10.00
167900           MOVE 10.00 TO WKS-COMP-PROYECTOS
168000        END-IF
168100     END-IF.
168200 355-PUNTAJE-PROYECTOS-E.             EXIT.
168300
168400 3551-EVALUAR-PALABRA-EN-LOGROS SECTION.
168500     MOVE WKS-PC-TEXTO(IDX-PC) TO WKS-SUB-A
168600     MOVE WKS-PC-LARGO(IDX-PC) TO WKS-SUB-A-LARGO
168700     MOVE WKS-LOGROS-MINUS TO WKS-SUB-B
168800     MOVE WKS-LOGROS-MINUS-LARGO TO WKS-SUB-B-LARGO
168900     PERFORM 630-ES-SUBCADENA
169000     IF WKS-SUB-ENCONTRADA
169100        ADD 1 TO WKS-PROY-COINCIDEN
169200     END-IF
169300     SET IDX-PC UP BY 1.
169400 3551-EVALUAR-PALABRA-EN-LOGROS-E.    EXIT.
169500
169600******************************************************************
169700*    COMPONENTE 6, MAXIMO 5: BONO DE CERTIFICACION (DEL RESUME   *
169800*    PARSER).                                                    *
169900******************************************************************
170000 356-PUNTAJE-CERTIFICACION SECTION.                               REQ-4471
170100     MOVE WKS-CAND-BONO-CERT TO WKS-COMP-CERTIFICACION.
170200 356-PUNTAJE-CERTIFICACION-E.         EXIT.
170300
170400******************************************************************
170500*    TOTALIZA LOS SEIS COMPONENTES, RECORTA A 0-100, DETERMINA   *
170600*    EL NIVEL DE COINCIDENCIA Y LA BANDERA DE EXCEPCION.         *
170700******************************************************************
170800 357-TOTALIZAR-Y-CLASIFICAR SECTION.                              REQ-0103
170900     COMPUTE WKS-PUNTAJE-TOTAL ROUNDED =
171000         WKS-COMP-DESTREZAS + WKS-COMP-PALABRAS +
171100         WKS-COMP-EXPERIENCIA + WKS-COMP-EDUCACION +
171200         WKS-COMP-PROYECTOS + WKS-COMP-CERTIFICACION
171300     IF WKS-PUNTAJE-TOTAL > 100.0
171400        MOVE 100.0 TO WKS-PUNTAJE-TOTAL
171500     END-IF
171600     IF WKS-PUNTAJE-TOTAL < 0.0
171700        MOVE 0.0 TO WKS-PUNTAJE-TOTAL
171800     END-IF
171900     EVALUATE TRUE
172000        WHEN WKS-PUNTAJE-TOTAL NOT < 70.0
172100           MOVE 'HIGH  ' TO WKS-NIVEL-COINCIDENCIA
172200        WHEN WKS-PUNTAJE-TOTAL NOT < 45.0
172300           MOVE 'MEDIUM' TO WKS-NIVEL-COINCIDENCIA
172400        WHEN OTHER
172500           MOVE 'LOW   ' TO WKS-NIVEL-COINCIDENCIA
172600     END-EVALUATE
172700     MOVE 'N' TO WKS-BANDERA-EXCEPCION
172800     IF WKS-PUNTAJE-TOTAL < 40.0 AND WKS-CAND-ANIOS-EXP > 3
172900        MOVE 'Y' TO WKS-BANDERA-EXCEPCION
173000     END-IF.
173100 357-TOTALIZAR-Y-CLASIFICAR-E.        EXIT.
173200
173300******************************************************************
173400*    CINCO SUGERENCIAS DE MEJORA, EN ORDEN FIJO, UNIDAS CON      *
173500*    " | " EN PUNT-SUGERENCIAS (360-). EL SEPARADOR SE AGREGA    *
173600*    SOLO *ENTRE* ITEMS YA PRESENTES (366-), NUNCA AL FINAL,     *
173700*    PUES LAS CINCO REGLAS SON INDEPENDIENTES Y CUALQUIER        *
173800*    SUBCONJUNTO PUEDE DISPARAR EN UNA CORRIDA DADA.   REQ-4701  *
173900******************************************************************
174000 360-GENERAR-SUGERENCIAS SECTION.                                 REQ-4623
174100     MOVE SPACES TO WKS-SUGERENCIAS
174200     MOVE 1 TO WKS-SUG-PUNTERO
174300     MOVE 'N' TO WKS-SUG-HAY-ITEM
174400     IF WKS-FALTA-CONTADOR > 0
174500        PERFORM 366-AGREGAR-SEPARADOR-SI-NECESARIO
174600        PERFORM 361-AGREGAR-SUG-DESTREZAS
174700        MOVE 'Y' TO WKS-SUG-HAY-ITEM
174800     END-IF
174900     IF WKS-SIMILITUD < 0.3000
175000        PERFORM 366-AGREGAR-SEPARADOR-SI-NECESARIO
175100        PERFORM 362-AGREGAR-SUG-PALABRAS
175200        MOVE 'Y' TO WKS-SUG-HAY-ITEM
175300     END-IF
175400     SET IDX-JOB TO WKS-IDX-JOB-ENC
175500     IF WKS-CAND-ANIOS-EXP < WKS-JOB-EXP-REQ(IDX-JOB)
175600        PERFORM 366-AGREGAR-SEPARADOR-SI-NECESARIO
175700        PERFORM 363-AGREGAR-SUG-EXPERIENCIA
175800        MOVE 'Y' TO WKS-SUG-HAY-ITEM
175900     END-IF
176000     SET IDX-CAND TO WKS-IDX-CAND-ENC
176100     IF WKS-CAND-LOGROS(IDX-CAND) = SPACES OR
176200        WKS-LOGROS-MINUS-LARGO < 50
176300        PERFORM 366-AGREGAR-SEPARADOR-SI-NECESARIO
176400        PERFORM 364-AGREGAR-SUG-LOGROS
176500        MOVE 'Y' TO WKS-SUG-HAY-ITEM
176600     END-IF
176700     IF WKS-CAND-BONO-CERT < 2.50
176800        PERFORM 366-AGREGAR-SEPARADOR-SI-NECESARIO
176900        PERFORM 365-AGREGAR-SUG-CERTIFICACION
177000        MOVE 'Y' TO WKS-SUG-HAY-ITEM
177100     END-IF.
177200 360-GENERAR-SUGERENCIAS-E.           EXIT.
177300
177400 361-AGREGAR-SUG-DESTREZAS SECTION.                               REQ-4623
177500     STRING 'LEARN MISSING SKILLS: '  DELIMITED BY SIZE
177600            WKS-FALTA-ITEM(1)         DELIMITED BY SPACE
177700            INTO WKS-SUGERENCIAS
177800            WITH POINTER WKS-SUG-PUNTERO
177900     END-STRING
178000     IF WKS-FALTA-CONTADOR > 1
178100        STRING ', '                  DELIMITED BY SIZE
178200               WKS-FALTA-ITEM(2)     DELIMITED BY SPACE
178300               INTO WKS-SUGERENCIAS
178400               WITH POINTER WKS-SUG-PUNTERO
178500        END-STRING
178600     END-IF
178700     IF WKS-FALTA-CONTADOR > 2
178800        STRING ', '                  DELIMITED BY SIZE
178900               WKS-FALTA-ITEM(3)     DELIMITED BY SPACE
179000               INTO WKS-SUGERENCIAS
179100               WITH POINTER WKS-SUG-PUNTERO
179200        END-STRING
179300     END-IF.
179400 361-AGREGAR-SUG-DESTREZAS-E.         EXIT.
179500
179600 362-AGREGAR-SUG-PALABRAS SECTION.                                REQ-4623
179700     STRING 'ALIGN YOUR SKILLS AND ACHIEVEMENTS TEXT WITH THE '
179800            'JOB DESCRIPTION KEYWORDS'  DELIMITED BY SIZE
179900            INTO WKS-SUGERENCIAS
180000            WITH POINTER WKS-SUG-PUNTERO
180100     END-STRING.
180200 362-AGREGAR-SUG-PALABRAS-E.          EXIT.
180300
180400 363-AGREGAR-SUG-EXPERIENCIA SECTION.                             REQ-4623
180500     SET IDX-JOB TO WKS-IDX-JOB-ENC
180600     STRING 'THIS POSITION REQUIRES '      DELIMITED BY SIZE
180700            WKS-JOB-EXP-REQ(IDX-JOB)       DELIMITED BY SIZE
180800            ' YEARS OF EXPERIENCE'         DELIMITED BY SIZE
180900            INTO WKS-SUGERENCIAS
181000            WITH POINTER WKS-SUG-PUNTERO
181100     END-STRING.
181200 363-AGREGAR-SUG-EXPERIENCIA-E.       EXIT.
181300
181400 364-AGREGAR-SUG-LOGROS SECTION.                                  REQ-4623
181500     STRING 'EXPAND YOUR ACHIEVEMENTS AND PROJECTS SECTION'
181600            DELIMITED BY SIZE
181700            INTO WKS-SUGERENCIAS
181800            WITH POINTER WKS-SUG-PUNTERO
181900     END-STRING.
182000 364-AGREGAR-SUG-LOGROS-E.            EXIT.
182100
182200 365-AGREGAR-SUG-CERTIFICACION SECTION.                           REQ-4623
182300     STRING 'CONSIDER ADDING RELEVANT CERTIFICATIONS TO YOUR '
182400            'PROFILE'                      DELIMITED BY SIZE
182500            INTO WKS-SUGERENCIAS
182600            WITH POINTER WKS-SUG-PUNTERO
182700     END-STRING.
182800 365-AGREGAR-SUG-CERTIFICACION-E.     EXIT.
182900
183000 366-AGREGAR-SEPARADOR-SI-NECESARIO SECTION.                      REQ-4701
183100     IF WKS-SUG-YA-HAY-ITEM
183200        STRING ' | ' DELIMITED BY SIZE
183300               INTO WKS-SUGERENCIAS
183400               WITH POINTER WKS-SUG-PUNTERO
183500        END-STRING
183600     END-IF.
183700 366-AGREGAR-SEPARADOR-SI-NECESARIO-E. EXIT.
183800
183900******************************************************************
184000*    ESCRIBE LA SOLICITUD PUNTUADA EN EL MAESTRO ACUMULATIVO,    *
184100*    ACTUALIZA LOS CONTADORES DE CONTROL POR PLAZA Y GENERALES,  *
184200*    Y GENERA LA LINEA DE DETALLE DEL REPORTE.                   *
184300******************************************************************
184400 370-ESCRIBIR-SOLICITUD-PUNTUADA SECTION.                         REQ-4617
184500     IF WKS-JOB-ANTERIOR-RPT NOT = 0 AND
184600        WKS-SOL-JOB NOT = WKS-JOB-ANTERIOR-RPT
184700        PERFORM 372-REINICIAR-CONTADORES-TRABAJO
184800     END-IF
184900     MOVE WKS-SOL-JOB              TO WKS-JOB-ANTERIOR-RPT
185000     MOVE WKS-SOL-CAND              TO PUNT-CAND-NUMERO
185100     MOVE WKS-SOL-JOB               TO PUNT-JOB-NUMERO
185200     MOVE 'APPLIED'                 TO PUNT-ESTADO
185300     MOVE WKS-PUNTAJE-TOTAL         TO PUNT-AILS-TOTAL
185400     MOVE WKS-NIVEL-COINCIDENCIA    TO PUNT-NIVEL-COINCIDENCIA
185500     MOVE WKS-COMP-DESTREZAS        TO PUNT-COMP-DESTREZAS
185600     MOVE WKS-COMP-PALABRAS         TO PUNT-COMP-PALABRAS-CLAVE
185700     MOVE WKS-COMP-EXPERIENCIA      TO PUNT-COMP-EXPERIENCIA
185800     MOVE WKS-COMP-EDUCACION        TO PUNT-COMP-EDUCACION
185900     MOVE WKS-COMP-PROYECTOS        TO PUNT-COMP-PROYECTOS
186000     MOVE WKS-COMP-CERTIFICACION    TO PUNT-COMP-CERTIFICACION
186100     MOVE WKS-BANDERA-EXCEPCION     TO PUNT-BANDERA-EXCEPCION
186200     MOVE WKS-SUGERENCIAS           TO PUNT-SUGERENCIAS
186300     MOVE WKS-SOL-FECHA             TO PUNT-FEC-APLICACION
186400     WRITE REG-SOLICITUD-PUNTUADA
186500     IF FS-SOLIC-PUNT NOT = 0
186600        MOVE WKS-PROGRAMA           TO LK-PROGRAMA
186700        MOVE 'SOLPUNT '             TO LK-ARCHIVO
186800        MOVE FS-SOLIC-PUNT          TO LK-FILE-STATUS
186900        MOVE 'WRITE'                TO LK-ACCION
187000        MOVE SPACES                 TO LK-LLAVE
187100        CALL 'BEMERR01' USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
187200                               LK-LLAVE, LK-FILE-STATUS,
187300                               LK-FSE-STATUS
187400     END-IF
187500     ADD 1 TO WKS-TOT-ACEPTADAS
187600     ADD 1 TO WKS-JOB-APLIC-CONT
187700     ADD WKS-PUNTAJE-TOTAL TO WKS-JOB-SUMA-PUNTAJE
187800     ADD WKS-PUNTAJE-TOTAL TO WKS-TOT-SUMA-PUNTAJE
187900     EVALUATE TRUE
188000        WHEN PUNT-NIVEL-ALTO
188100           ADD 1 TO WKS-JOB-CONT-ALTO
188200           ADD 1 TO WKS-TOT-ALTO
188300        WHEN PUNT-NIVEL-MEDIO
188400           ADD 1 TO WKS-JOB-CONT-MEDIO
188500           ADD 1 TO WKS-TOT-MEDIO
188600        WHEN OTHER
188700           ADD 1 TO WKS-JOB-CONT-BAJO
188800           ADD 1 TO WKS-TOT-BAJO
188900     END-EVALUATE
189000     IF PUNT-ES-EXCEPCION
189100        ADD 1 TO WKS-JOB-CONT-EXCEPCION
189200        ADD 1 TO WKS-TOT-EXCEPCION
189300     END-IF
189400     SET IDX-CAND TO WKS-IDX-CAND-ENC
189500     SET IDX-JOB TO WKS-IDX-JOB-ENC
189600     MOVE WKS-SOL-CAND               TO WKS-RPT-CAND-ID
189700     MOVE WKS-CAND-NOM(IDX-CAND)(1:20) TO WKS-RPT-CAND-NOM
189800     MOVE WKS-SOL-JOB                TO WKS-RPT-JOB-ID
189900     MOVE WKS-JOB-TIT(IDX-JOB)(1:25)  TO WKS-RPT-JOB-TIT
190000     MOVE WKS-PUNTAJE-TOTAL           TO WKS-RPT-PUNTAJE
190100     MOVE WKS-NIVEL-COINCIDENCIA      TO WKS-RPT-NIVEL
190200     MOVE WKS-BANDERA-EXCEPCION       TO WKS-RPT-EXCEPCION
190300     MOVE 'APPLIED'                   TO WKS-RPT-ESTADO
190400     GENERATE DETAILLINE.
190500 370-ESCRIBIR-SOLICITUD-PUNTUADA-E.   EXIT.
190600
190700******************************************************************
190800*    REINICIA LOS ACUMULADORES DE CONTROL POR PLAZA CUANDO LA    *
190900*    SOLICITUD ACTUAL PERTENECE A UNA PLAZA DISTINTA A LA        *
191000*    ANTERIOR (EL WRITER DE REPORTES DETECTA EL MISMO QUIEBRE    *
191100*    POR SU CUENTA SOBRE EL MISMO FLUJO DE WKS-RPT-JOB-ID).      *
191200******************************************************************
191300 372-REINICIAR-CONTADORES-TRABAJO SECTION.
191400     MOVE 0 TO WKS-JOB-APLIC-CONT
191500     MOVE ZEROS TO WKS-JOB-SUMA-PUNTAJE
191600     MOVE 0 TO WKS-JOB-CONT-ALTO
191700     MOVE 0 TO WKS-JOB-CONT-MEDIO
191800     MOVE 0 TO WKS-JOB-CONT-BAJO
191900     MOVE 0 TO WKS-JOB-CONT-EXCEPCION
192000     MOVE ZEROS TO WKS-JOB-PROMEDIO.
192100 372-REINICIAR-CONTADORES-TRABAJO-E.  EXIT.
192200
192300******************************************************************
192400*    NOTIFICACION AL ASPIRANTE DE LA SOLICITUD RECIEN APLICADA.  *
192500******************************************************************
192600 380-ESCRIBIR-NOTIFICACION SECTION.
192700     SET IDX-CAND TO WKS-IDX-CAND-ENC
192800     SET IDX-JOB TO WKS-IDX-JOB-ENC
192900     MOVE WKS-CAND-COR(IDX-CAND)  TO NOTI-CORREO
193000     MOVE 'APPLICATION SUBMITTED' TO NOTI-TITULO
193100     MOVE 'STATUS_CHANGE'         TO NOTI-TIPO
193200     MOVE SPACES TO NOTI-MENSAJE
193300     STRING 'YOUR APPLICATION FOR '       DELIMITED BY SIZE
193400            WKS-JOB-TIT(IDX-JOB)          DELIMITED BY SIZE
193500            ' SCORED '                    DELIMITED BY SIZE
193600            PUNT-AILS-ENTERO               DELIMITED BY SIZE
193700            '.'                           DELIMITED BY SIZE
193800            PUNT-AILS-DECIMAL              DELIMITED BY SIZE
193900            ' ('                          DELIMITED BY SIZE
194000            WKS-NIVEL-COINCIDENCIA        DELIMITED BY SPACE
194100            ')'                           DELIMITED BY SIZE
194200            INTO NOTI-MENSAJE
194300     END-STRING
194400     MOVE 'N' TO NOTI-LEIDA
194500     WRITE REG-NOTIFICACION
194600     IF FS-NOTIFIC NOT = 0
194700        MOVE WKS-PROGRAMA           TO LK-PROGRAMA
194800        MOVE 'NOTIFIC '             TO LK-ARCHIVO
194900        MOVE FS-NOTIFIC             TO LK-FILE-STATUS
195000        MOVE 'WRITE'                TO LK-ACCION
195100        MOVE SPACES                 TO LK-LLAVE
195200        CALL 'BEMERR01' USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
195300                               LK-LLAVE, LK-FILE-STATUS,
195400                               LK-FSE-STATUS
195500     END-IF.
195600 380-ESCRIBIR-NOTIFICACION-E.         EXIT.
195700
195800******************************************************************
195900*    RUTINA COMPARTIDA: PARTE UN CAMPO X(200) SEPARADO POR COMAS *
196000*    EN UNA TABLA DE TOKENS RECORTADOS Y EN MINUSCULAS (610-).   *
196100*    USADA POR EL RESUME PARSER Y EL JOB VECTORIZER.             *
196200******************************************************************
196300 610-PARTIR-CSV SECTION.
196400     INSPECT WKS-AP-TEXTO
196500             CONVERTING
196600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
196700             'abcdefghijklmnopqrstuvwxyz'
196800     MOVE 0 TO WKS-AP-CONTADOR
196900     MOVE 1 TO WKS-AP-PUNTERO
197000     PERFORM 611-PARTIR-UN-TOKEN
197100         UNTIL WKS-AP-PUNTERO > WKS-AP-LARGO
197200            OR WKS-AP-CONTADOR = 30.
197300 610-PARTIR-CSV-E.                    EXIT.
197400
197500 611-PARTIR-UN-TOKEN SECTION.
197600     MOVE SPACES TO WKS-AP-CAMPO
197700     UNSTRING WKS-AP-TEXTO(1:WKS-AP-LARGO)
197800         DELIMITED BY ','
197900         INTO WKS-AP-CAMPO
198000         WITH POINTER WKS-AP-PUNTERO
198100     END-UNSTRING
198200     MOVE WKS-AP-CAMPO TO WKS-SUB-A
198300     PERFORM 325-LARGO-DE-CAMPO
198400     IF WKS-SUB-LIMITE > 0
198500        ADD 1 TO WKS-AP-CONTADOR
198600        SET IDX-AP TO WKS-AP-CONTADOR
198700        MOVE WKS-AP-CAMPO   TO WKS-AP-TOKEN(IDX-AP)
198800        MOVE WKS-SUB-LIMITE TO WKS-AP-TOKEN-LARGO(IDX-AP)
198900     END-IF.
199000 611-PARTIR-UN-TOKEN-E.               EXIT.
199100
199200******************************************************************
199300*    ES WKS-SUB-A (LARGO WKS-SUB-A-LARGO) UNA SUBCADENA DE       *
199400*    WKS-SUB-B (LARGO WKS-SUB-B-LARGO)?  DEVUELVE WKS-SUB-       *
199500*    RESULTADO = 'Y'/'N' EN WKS-SUB-ENCONTRADA (630-).           *
199600******************************************************************
199700 630-ES-SUBCADENA SECTION.
199800     MOVE 'N' TO WKS-SUB-RESULTADO
199900     IF WKS-SUB-A-LARGO > 0 AND WKS-SUB-B-LARGO > 0
200000           AND WKS-SUB-A-LARGO NOT > WKS-SUB-B-LARGO
200100        COMPUTE WKS-SUB-LIMITE =
200200            WKS-SUB-B-LARGO - WKS-SUB-A-LARGO + 1
200300        MOVE 1 TO WKS-SUB-J
200400        PERFORM 631-COMPARAR-POSICION
200500            UNTIL WKS-SUB-J > WKS-SUB-LIMITE
200600               OR WKS-SUB-ENCONTRADA
200700     END-IF.
200800 630-ES-SUBCADENA-E.                  EXIT.
200900
201000 631-COMPARAR-POSICION SECTION.
201100     IF WKS-SUB-B(WKS-SUB-J:WKS-SUB-A-LARGO) =
201200        WKS-SUB-A(1:WKS-SUB-A-LARGO)
201300        MOVE 'Y' TO WKS-SUB-RESULTADO
201400     END-IF
201500     ADD 1 TO WKS-SUB-J.
201600 631-COMPARAR-POSICION-E.             EXIT.
201700
201800******************************************************************
201900*    PASO 5: ESTADISTICAS PUBLICAS DE LA BOLSA (800-).           *
202000******************************************************************
202100 800-ESTADISTICAS SECTION.                                         Y2K-014
202200     MOVE WKS-ANIO-CORRIDA TO WKS-HIST-ANIO-BUSCADO
202300     MOVE 0 TO WKS-EST-COLOCADOS-ANIO
202400     IF WKS-HIST-CONTADOR > 0
202500        SET IDX-HIST TO 1
202600        PERFORM 810-EVALUAR-COLOCADO
202700            UNTIL IDX-HIST > WKS-HIST-CONTADOR
202800     END-IF.
202900 800-ESTADISTICAS-E.                  EXIT.
203000
203100 810-EVALUAR-COLOCADO SECTION.                                     Y2K-014
203200     IF WKS-HIST-ESTADO(IDX-HIST) = 'SELECTED' AND
203300        WKS-HIST-ANIO(IDX-HIST) = WKS-HIST-ANIO-BUSCADO
203400        ADD 1 TO WKS-EST-COLOCADOS-ANIO
203500     END-IF
203600     SET IDX-HIST UP BY 1.
203700 810-EVALUAR-COLOCADO-E.              EXIT.
203800
203900******************************************************************
204000*    CIERRE DE ARCHIVOS Y TERMINACION DEL REPORTE (900-).        *
204100******************************************************************
204200 900-CERRAR-ARCHIVOS SECTION.
204300     IF WKS-RPT-JOB-ID NOT = ZEROS
204400        TERMINATE RD-REPORTE-COLOCACION
204500     END-IF
204600     CLOSE SOLIC-PUNTUADAS
204700     CLOSE NOTIFICACIONES
204800     CLOSE REPORTE-COLOCACION.
204900 900-CERRAR-ARCHIVOS-E.               EXIT.
