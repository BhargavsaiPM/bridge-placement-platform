000100******************************************************************
000200*    COPY      : BEMJOB                                          *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE PLAZAS (TRABAJOS).  UN   *
000500*                 REGISTRO POR PLAZA PUBLICADA POR UNA EMPRESA.  *
000600*                 ORIGEN: EXTRACTO NOCTURNO DEL PORTAL DE        *
000700*                 EMPRESAS, LINE SEQUENTIAL.                     *
000800******************************************************************
000900* HISTORIAL DE CAMBIOS                                          *
001000* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT.          *
001100******************************************************************
001200 01  REG-TRABAJO.                                                 REQ-4471
001300*---------------------------------------------------------------*
001400*    LLAVE DEL MAESTRO Y EMPRESA PROPIETARIA                    *
001500*---------------------------------------------------------------*
001600     05  JOB-NUMERO                  PIC 9(06).
001700     05  JOB-EMPRESA-NUMERO          PIC 9(06).
001800*---------------------------------------------------------------*
001900*    DESCRIPCION DE LA PLAZA                                    *
002000*---------------------------------------------------------------*
002100     05  JOB-TITULO                  PIC X(40).
002200     05  JOB-DESCRIPCION             PIC X(400).
002300*---------------------------------------------------------------*
002400*    DESTREZAS, LISTAS SEPARADAS POR COMAS                      *
002500*---------------------------------------------------------------*
002600     05  JOB-DESTREZAS-REQUERIDAS    PIC X(200).
002700     05  JOB-DESTREZAS-PREFERIDAS    PIC X(200).
002800*---------------------------------------------------------------*
002900*    EXPERIENCIA REQUERIDA EN ANIOS, 0 = SIN REQUISITO           *
003000*---------------------------------------------------------------*
003100     05  JOB-EXPERIENCIA-REQ         PIC 9(02).
003200*---------------------------------------------------------------*
003300*    ESTADO DE LA PLAZA                                         *
003400*---------------------------------------------------------------*
003500     05  JOB-ESTADO                  PIC X(01).
003600         88  JOB-ABIERTA                      VALUE 'O'.
003700         88  JOB-CERRADA                      VALUE 'C'.
003800         88  JOB-BORRADOR                     VALUE 'D'.
003900     05  FILLER                      PIC X(06).
