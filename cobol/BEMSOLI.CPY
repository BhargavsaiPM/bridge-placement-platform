000100******************************************************************
000200*    COPY      : BEMSOLI                                         *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DE LA SOLICITUD DE APLICACION A UNA     *
000500*                 PLAZA (SOLICITUDES). ENTRADA AL PROCESO DE     *
000600*                 PUNTUACION AILS, ORDENADA POR JOB-CAND.        *
000700******************************************************************
000800* HISTORIAL DE CAMBIOS                                          *
000900* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT. ARCHIVO  *
001000*                           DE ENTRADA DIARIO A LONGITUD FIJA    *
001100*                           EN 20 BYTES EXACTOS; NO HAY RELLENO  *
001200*                           DISPONIBLE EN LA INTERFASE.          *
001300******************************************************************
001400 01  REG-SOLICITUD.                                               REQ-4471
001500     05  SOLI-CAND-NUMERO            PIC 9(06).
001600     05  SOLI-JOB-NUMERO             PIC 9(06).
001700     05  SOLI-FEC-APLICACION         PIC 9(08).
001800     05  SOLI-FEC-APLIC-R REDEFINES SOLI-FEC-APLICACION.
001900         10  SOLI-APLIC-ANIO         PIC 9(04).
002000         10  SOLI-APLIC-MES          PIC 9(02).
002100         10  SOLI-APLIC-DIA          PIC 9(02).
