000100******************************************************************
000200* FECHA       : 18/09/1987                                       *
000300* PROGRAMADOR : J. CALDERON (JCAL)                                *
000400* APLICACION  : BOLSA DE EMPLEO UNIVERSITARIA                    *
000500* PROGRAMA    : BEMERR01                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RUTINA COMUN DE DESPLIEGUE DE ERRORES DE FILE    *
000800*             : STATUS. LLAMADA POR TODOS LOS PROGRAMAS BATCH DE *
000900*             : LA BOLSA CUANDO UN OPEN/READ/WRITE/START DE UN   *
001000*             : ARCHIVO REGRESA UN FILE STATUS DISTINTO DE CERO. *
001100*             : MISMO CONTRATO DE PARAMETROS QUE LA RUTINA DE    *
001200*             : TARJETA DE CREDITO (PROGRAMA, ARCHIVO, ACCION,   *
001300*             : LLAVE, FS, FSE).                                 *
001400* ARCHIVOS    : NO APLICA (ES/SALIDA UNICAMENTE POR CONSOLE)     *
001500* PROGRAMA(S) : NINGUNO                                          *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800* 18/09/1987 JCAL  ORIG-001 VERSION INICIAL, SOLO FILE STATUS    *
001900*                           BASICO DE DOS POSICIONES.            *
002000* 03/04/1991 JCAL  REQ-0077 SE AGREGA DESPLIEGUE DE LA LLAVE DEL *
002100*                           REGISTRO QUE CAUSO EL ERROR.         *
002200* 21/11/1998 RTOB  Y2K-014 SE AGREGA SELLO DE FECHA/HORA DE      *
002300*                           SISTEMA AL MENSAJE DE CONSOLA PARA   *
002400*                           FACILITAR EL AMARRE CON EL SPOOL.    *
002500* 09/01/2023 PEDR  REQ-3891 SE AGREGA EL DESGLOSE EXTENDIDO DE   *
002600*                           FILE STATUS (FSE-RETURN/FUNCTION/    *
002700*                           FEEDBACK) AL MENSAJE.                *
002800* 05/09/2023 PEDR  REQ-4471 ADOPTADA PARA LOS BATCH DE LA BOLSA  *
002900*                           DE EMPLEO UNIVERSITARIA.             *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    BEMERR01.                                         REQ-4471
003300 AUTHOR.        J. CALDERON.
003400 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
003500 DATE-WRITTEN.  18/09/1987.
003600 DATE-COMPILED.
003700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WKS-FECHA-SISTEMA.
004700     05  WKS-FS-ANIO                 PIC 9(04).
004800     05  WKS-FS-MES                  PIC 9(02).
004900     05  WKS-FS-DIA                  PIC 9(02).
005000 01  WKS-HORA-SISTEMA.
005100     05  WKS-HR-HORA                 PIC 9(02).
005200     05  WKS-HR-MINUTO               PIC 9(02).
005300     05  WKS-HR-SEGUNDO              PIC 9(02).
005400     05  FILLER                      PIC 9(02).
005500 01  WKS-LINEA-ERROR.
005600     05  FILLER                      PIC X(40)
005700         VALUE '*** ERROR DE ARCHIVO DETECTADO POR BEMERR01 ***'.
005800     05  FILLER                      PIC X(32) VALUE SPACES.
005900
006000 LINKAGE SECTION.
006100 01  LK-PROGRAMA                     PIC X(08).
006200 01  LK-ARCHIVO                      PIC X(08).
006300 01  LK-ACCION                       PIC X(10).
006400 01  LK-LLAVE                        PIC X(32).
006500 01  LK-FILE-STATUS                  PIC 9(02).
006600 01  LK-FSE-STATUS.
006700     05  LK-FSE-RETURN               PIC S9(04) COMP-5.
006800     05  LK-FSE-FUNCTION             PIC S9(04) COMP-5.
006900     05  LK-FSE-FEEDBACK             PIC S9(04) COMP-5.
007000
007100 PROCEDURE DIVISION USING LK-PROGRAMA, LK-ARCHIVO, LK-ACCION,
007200                           LK-LLAVE, LK-FILE-STATUS,
007300                           LK-FSE-STATUS.
007400 100-SECCION-PRINCIPAL SECTION.                                   REQ-4471
007500     PERFORM 110-OBTENER-FECHA-HORA
007600     PERFORM 120-DESPLEGAR-ERROR
007700     GOBACK.
007800 100-SECCION-PRINCIPAL-E.            EXIT.
007900
008000 110-OBTENER-FECHA-HORA SECTION.
008100     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
008200     ACCEPT WKS-HORA-SISTEMA  FROM TIME.
008300 110-OBTENER-FECHA-HORA-E.           EXIT.
008400
008500 120-DESPLEGAR-ERROR SECTION.
008600     DISPLAY '=================================================='
008700         UPON CONSOLE
008800     DISPLAY 'BEMERR01 - ERROR DE ARCHIVO EN PROCESO BATCH'
008900         UPON CONSOLE
009000     DISPLAY 'PROGRAMA....: ' LK-PROGRAMA UPON CONSOLE
009100     DISPLAY 'ARCHIVO.....: ' LK-ARCHIVO  UPON CONSOLE
009200     DISPLAY 'ACCION......: ' LK-ACCION   UPON CONSOLE
009300     DISPLAY 'LLAVE.......: ' LK-LLAVE    UPON CONSOLE
009400     DISPLAY 'FILE STATUS.: ' LK-FILE-STATUS UPON CONSOLE
009500     DISPLAY 'FSE RETURN..: ' LK-FSE-RETURN   UPON CONSOLE
009600     DISPLAY 'FSE FUNCION.: ' LK-FSE-FUNCTION UPON CONSOLE
009700     DISPLAY 'FSE FEEDBACK: ' LK-FSE-FEEDBACK UPON CONSOLE
009800     DISPLAY 'FECHA/HORA..: ' WKS-FECHA-SISTEMA '-'
009900         WKS-HORA-SISTEMA UPON CONSOLE
010000     DISPLAY '=================================================='
010100         UPON CONSOLE.
010200 120-DESPLEGAR-ERROR-E.              EXIT.
