000100******************************************************************
000200*    COPY      : BEMPUNT                                         *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DE LA SOLICITUD PUNTUADA (SOLIC-        *
000500*                 PUNTUADAS / HIST-PUNTUADAS).  SALIDA DEL       *
000600*                 MOTOR DE PUNTUACION AILS PARA UN PAR           *
000700*                 CANDIDATO-PLAZA. TAMBIEN SE USA COMO ENTRADA   *
000800*                 OPCIONAL DE HISTORICO DE CORRIDAS ANTERIORES.  *
000900******************************************************************
001000* HISTORIAL DE CAMBIOS                                          *
001100* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT.          *
001200* 02/12/2023 PEDR  REQ-4580 AGREGADO EL DESGLOSE PUNT-AILS-R     *
001300*                           PARA LA IMPRESION ZZ9.9 DEL REPORTE. *
001400* 11/01/2024 PEDR  REQ-4617 AGREGADO PUNT-FEC-APLICACION. EL     *
001500*                           MAESTRO DE SOLICITUDES PUNTUADAS ES  *
001600*                           ACUMULATIVO (SE AGREGA EN EXTEND Y   *
001700*                           EL ESTADO SE ACTUALIZA EN LINEA); SE *
001800*                           NECESITA LA FECHA ORIGINAL PARA LA   *
001900*                           ESTADISTICA DE COLOCADOS DEL ANIO.   *
002000******************************************************************
002100 01  REG-SOLICITUD-PUNTUADA.                                      REQ-4471
002200*---------------------------------------------------------------*
002300*    LLAVE: CANDIDATO Y PLAZA                                   *
002400*---------------------------------------------------------------*
002500     05  PUNT-CAND-NUMERO            PIC 9(06).
002600     05  PUNT-JOB-NUMERO             PIC 9(06).
002700*---------------------------------------------------------------*
002800*    ESTADO DE LA APLICACION                                    *
002900*---------------------------------------------------------------*
003000     05  PUNT-ESTADO                 PIC X(10).
003100         88  PUNT-ESTADO-APLICADA          VALUE 'APPLIED'.
003200         88  PUNT-ESTADO-SELECCIONADA      VALUE 'SELECTED'.
003300         88  PUNT-ESTADO-RECHAZADA         VALUE 'REJECTED'.
003400         88  PUNT-ESTADO-DUPLICADA         VALUE 'DUPLICATE'.
003500         88  PUNT-ESTADO-INVALIDA          VALUE 'INVALID'.
003600*---------------------------------------------------------------*
003700*    PUNTAJE TOTAL AILS, 0.0 A 100.0                            *
003800*---------------------------------------------------------------*
003900     05  PUNT-AILS-TOTAL             PIC 9(03)V9(01).
004000     05  PUNT-AILS-TOTAL-R REDEFINES PUNT-AILS-TOTAL.
004100         10  PUNT-AILS-ENTERO        PIC 9(03).
004200         10  PUNT-AILS-DECIMAL       PIC 9(01).
004300     05  PUNT-NIVEL-COINCIDENCIA     PIC X(06).
004400         88  PUNT-NIVEL-ALTO               VALUE 'HIGH'.
004500         88  PUNT-NIVEL-MEDIO              VALUE 'MEDIUM'.
004600         88  PUNT-NIVEL-BAJO               VALUE 'LOW'.
004700         88  PUNT-NIVEL-DESCONOCIDO        VALUE 'UNKNOWN'.
004800*---------------------------------------------------------------*
004900*    COMPONENTES DEL PUNTAJE AILS                               *
005000*---------------------------------------------------------------*
005100     05  PUNT-COMP-DESTREZAS         PIC 9(02)V9(02).
005200     05  PUNT-COMP-PALABRAS-CLAVE    PIC 9(02)V9(02).
005300     05  PUNT-COMP-EXPERIENCIA       PIC 9(02)V9(02).
005400     05  PUNT-COMP-EDUCACION         PIC 9(02)V9(02).
005500     05  PUNT-COMP-PROYECTOS         PIC 9(02)V9(02).
005600     05  PUNT-COMP-CERTIFICACION     PIC 9(01)V9(02).
005700*---------------------------------------------------------------*
005800*    BANDERA DE EXCEPCION, SUGERENCIAS DE MEJORA                *
005900*---------------------------------------------------------------*
006000     05  PUNT-BANDERA-EXCEPCION      PIC X(01).
006100         88  PUNT-ES-EXCEPCION             VALUE 'Y'.
006200     05  PUNT-SUGERENCIAS            PIC X(200).
006300*---------------------------------------------------------------*
006400*    FECHA ORIGINAL DE LA SOLICITUD, PARA ESTADISTICA DE         *
006500*    COLOCADOS DEL ANIO (EL ESTADO SE ACTUALIZA EN LINEA; ESTE   *
006600*    MAESTRO BATCH SOLO SE EXTIENDE, NUNCA SE REESCRIBE).        *
006700*---------------------------------------------------------------*
006800     05  PUNT-FEC-APLICACION         PIC 9(08).
006900     05  PUNT-FEC-APLIC-R REDEFINES PUNT-FEC-APLICACION.
007000         10  PUNT-APLIC-ANIO         PIC 9(04).
007100         10  PUNT-APLIC-MES          PIC 9(02).
007200         10  PUNT-APLIC-DIA          PIC 9(02).
007300     05  FILLER                      PIC X(02).
