000100******************************************************************
000200*    COPY      : BEMCIA                                          *
000300*    APLICACION: BOLSA DE EMPLEO UNIVERSITARIA                   *
000400*    DESCRIPCION: LAYOUT DEL MAESTRO DE EMPRESAS (COMPANIAS).    *
000500*                 UN REGISTRO POR EMPRESA REGISTRADA EN LA       *
000600*                 PLATAFORMA. ORIGEN: EXTRACTO NOCTURNO, LINE    *
000700*                 SEQUENTIAL.                                    *
000800******************************************************************
000900* HISTORIAL DE CAMBIOS                                          *
001000* 05/09/2023 PEDR  REQ-4471 VERSION INICIAL DEL LAYOUT. EL       *
001100*                           PORTAL DE EMPRESAS ENTREGA EL        *
001200*                           EXTRACTO A LONGITUD FIJA EN 47       *
001300*                           BYTES EXACTOS; NO HAY RELLENO        *
001400*                           DISPONIBLE EN LA INTERFASE.          *
001500******************************************************************
001600 01  REG-COMPANIA.                                                REQ-4471
001700     05  CIA-NUMERO                  PIC 9(06).
001800     05  CIA-NOMBRE                  PIC X(40).
001900     05  CIA-APROBADA                PIC X(01).
002000         88  CIA-ES-APROBADA                  VALUE 'Y'.
002100         88  CIA-ES-PENDIENTE                 VALUE 'N'.
